000100      *****************************************************************
000110      * CN1500 - CREDIT CARD CONSUMPTION RECORD LAYOUT
000120      * INPUT TRANSACTION FEED AND APPEND-ONLY LEDGER WRITTEN BY
000130      * SETCN3200.  BILLING-MONTH/YEAR DEFAULT FROM DATE-CONSUMPTION
000140      * WHEN THE FEED LEAVES THEM BLANK.
000150      *****************************************************************
000160      * CHANGE LOG
000170      * 880130 RGH  INITIAL CONSUMPTION LAYOUT                 TKT 1212
000180      * 930311 LKM  ADDED BILLING-MONTH / BILLING-YEAR          TKT 2219
000190      * 960805 DWC  ADDED BILLED SWITCH, DEFAULT N
000200      * 990114 DWC  Y2K - BILLING-YEAR WIDENED TO 4 DIGITS
000210      *****************************************************************
000220       01  CN1500-REC.
000230           05  CN1500-ID                      PIC X(24).
000240           05  CN1500-ID-CREDIT-CARD           PIC X(24).
000250           05  CN1500-AMOUNT                   PIC S9(9)V99 COMP-3.
000260           05  CN1500-DATE-CONSUMPTION         PIC X(19).
000270           05  CN1500-DATE-PARTS REDEFINES CN1500-DATE-CONSUMPTION.
000280               10  CN1500-DATE-YYYY           PIC X(4).
000290               10  FILLER                     PIC X(1).
000300               10  CN1500-DATE-MO             PIC X(2).
000310               10  FILLER                     PIC X(1).
000320               10  CN1500-DATE-DA             PIC X(2).
000330               10  FILLER                     PIC X(9).
000340           05  CN1500-BILLING-MONTH            PIC 9(2) COMP-3.
000350           05  CN1500-BILLING-YEAR             PIC 9(4) COMP-3.
000360           05  CN1500-BILLED                   PIC X(1).
000370               88  CN1500-IS-BILLED           VALUE 'Y'.
000380               88  CN1500-NOT-BILLED          VALUE 'N'.
000390           05  CN1500-DESCRIPTION              PIC X(40).
000400           05  CN1500-REJECT-AREA.
000410               10  CN1500-REJECT-SW           PIC X(1).
000420                   88  CN1500-WAS-ACCEPTED    VALUE 'A'.
000430                   88  CN1500-WAS-REJECTED    VALUE 'R'.
000440               10  CN1500-REJECT-REASON       PIC X(30).
000450           05  FILLER                         PIC X(8).
