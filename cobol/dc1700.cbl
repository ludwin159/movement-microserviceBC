000100      *****************************************************************
000110      * DC1700 - DEBIT CARD LOOKUP RECORD LAYOUT
000120      * USED ONLY BY SETPS3300 TO PICK WHICH LINKED BANK ACCOUNT A
000130      * DEBIT DRAFT SHOULD BE TAKEN FROM.  THE LINKED-ACCOUNT TABLE
000140      * CARRIES A CACHED COPY OF EACH ACCOUNT'S BALANCE AS OF THE
000150      * LAST BA1200 MASTER LOAD, SO THE SUFFICIENCY SCAN DOES NOT
000160      * HAVE TO RE-READ BA-MASTER-FILE FOR EVERY CANDIDATE.
000170      *****************************************************************
000180      * CHANGE LOG
000190      * 920604 LKM  INITIAL DEBIT CARD LOOKUP LAYOUT            TKT 1980
000200      * 950417 DWC  WIDENED LINKED-ACCOUNT TABLE TO 10 ENTRIES
000210      * 990114 DWC  Y2K - NO DATE FIELDS ON THIS RECORD
000220      *****************************************************************
000230       01  DC1700-REC.
000240           05  DC1700-ID                      PIC X(24).
000250           05  DC1700-ID-CLIENT               PIC X(24).
000260           05  DC1700-ID-PRINCIPAL-ACCOUNT     PIC X(24).
000270           05  DC1700-ACCOUNT-COUNT            PIC 9(2) COMP-3.
000280           05  DC1700-BANK-ACCT-TABLE OCCURS 10 TIMES
000290                       INDEXED BY DC1700-ACCT-IDX.
000300               10  DC1700-ACCT-ID             PIC X(24).
000310               10  DC1700-ACCT-BALANCE        PIC S9(9)V99 COMP-3.
000320           05  FILLER                         PIC X(16).
