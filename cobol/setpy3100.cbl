000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.  SETPY3100.
000120       AUTHOR.      R G HALVORSEN.
000130       INSTALLATION. CNP BATCH SYSTEMS - CREDIT PRODUCTS ACCOUNTING.
000140       DATE-WRITTEN. 02/14/1988.
000150       DATE-COMPILED.
000160       SECURITY.     COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000170      *****************************************************************
000180      * SETPY3100 - NIGHTLY / ON-DEMAND PAYMENT POSTING RUN.
000190      * READS THE PAYMENT TRANSACTION FEED AND POSTS EACH PAYMENT TO
000200      * EITHER THE CREDIT CARD MASTER (AVAILABLE-BALANCE) OR THE
000210      * AMORTIZING CREDIT MASTER (PENDING-BALANCE), DEPENDING ON
000220      * TYPE-CREDIT-PRODUCT.  PRODUCES THE END OF RUN PAYMENTS
000230      * CONTROL REPORT.
000240      *****************************************************************
000250      * CHANGE LOG
000260      * 880214 RGH  INITIAL VERSION OF NIGHTLY PAYMENT RUN     TKT 1213
000270      * 910922 LKM  ADDED AMORTIZING CREDIT PAYMENT LEG        TKT 1551
000280      * 930311 LKM  SWITCHED BOTH MASTERS TO RELATIVE, IN-MEMORY
000290      *             INDEX TABLES REPLACE OLD ISAM CALLS        TKT 2217
000300      * 960805 DWC  ADDED REJECT REASON TABLE + CONTROL REPORT
000310      * 990118 DWC  Y2K - CENTURY WINDOW ADDED TO SYSTEM DATE
000320      * 021107 PBT  WIDENED BOTH INDEX TABLES TO 2000 ENTRIES
000330      *****************************************************************
000340       ENVIRONMENT DIVISION.
000350       CONFIGURATION SECTION.
000360       SPECIAL-NAMES.
000370           CONSOLE IS CRT
000380           C01 IS TOP-OF-FORM
000390           CLASS PY-DIGIT-CLASS IS '0' THRU '9'.
000400       INPUT-OUTPUT SECTION.
000410       FILE-CONTROL.
000420           SELECT PY-IN-FILE ASSIGN TO "PYIN"
000430               ORGANIZATION IS LINE SEQUENTIAL
000440               FILE STATUS IS PY-IN-FST.
000450           SELECT PY-LEDGER-FILE ASSIGN TO "PYLEDGER"
000460               ORGANIZATION IS LINE SEQUENTIAL
000470               FILE STATUS IS PY-LG-FST.
000480           SELECT CC-MASTER-FILE ASSIGN TO "CCCARD"
000490               ORGANIZATION IS RELATIVE
000500               ACCESS MODE IS RANDOM
000510               RELATIVE KEY IS CC-RRN
000520               FILE STATUS IS CC-FST.
000530           SELECT CR-MASTER-FILE ASSIGN TO "CRCRDT"
000540               ORGANIZATION IS RELATIVE
000550               ACCESS MODE IS RANDOM
000560               RELATIVE KEY IS CR-RRN
000570               FILE STATUS IS CR-FST.
000580           SELECT PY-REPORT-FILE ASSIGN TO "PYRPT"
000590               ORGANIZATION IS LINE SEQUENTIAL
000600               FILE STATUS IS PY-RP-FST.
000610
000620       DATA DIVISION.
000630       FILE SECTION.
000640       FD  PY-IN-FILE
000650           LABEL RECORD STANDARD.
000660       COPY "py1600.cbl" REPLACING ==PY1600== BY ==PYIN==.
000670
000680       FD  PY-LEDGER-FILE
000690           LABEL RECORD STANDARD.
000700       COPY "py1600.cbl" REPLACING ==PY1600== BY ==PYLG==.
000710
000720       FD  CC-MASTER-FILE
000730           LABEL RECORD STANDARD.
000740       COPY "cc1300.cbl".
000750
000760       FD  CR-MASTER-FILE
000770           LABEL RECORD STANDARD.
000780       COPY "cr1400.cbl".
000790
000800       FD  PY-REPORT-FILE
000810           LABEL RECORD STANDARD.
000820       01  PY-RPT-LINE.
000830           05  PY-RPT-TEXT                PIC X(78).
000840           05  FILLER                     PIC X(2).
000850
000860       WORKING-STORAGE SECTION.
000870       COPY "py1600.cbl".
000880
000890       01  WS-FILE-STATUSES.
000900           05  PY-IN-FST                  PIC X(2).
000910           05  PY-LG-FST                  PIC X(2).
000920           05  CC-FST                     PIC X(2).
000930           05  CR-FST                     PIC X(2).
000940           05  PY-RP-FST                  PIC X(2).
000950           05  FILLER                     PIC X(6).
000960
000970       01  WS-SWITCHES.
000980           05  WS-EOF-SW                  PIC X(1) VALUE 'N'.
000990               88  WS-EOF                 VALUE 'Y'.
001000           05  WS-PRODUCT-FOUND-SW        PIC X(1) VALUE 'N'.
001010               88  WS-PRODUCT-FOUND       VALUE 'Y'.
001020           05  WS-REJECT-SW               PIC X(1) VALUE 'N'.
001030               88  WS-PAYMENT-REJECTED    VALUE 'Y'.
001040           05  UPSI-0-RERUN-SW            PIC X(1) VALUE '0'.
001050           05  FILLER                     PIC X(12).
001060
001070       01  WS-COUNTERS.
001080           05  WS-REC-CTR                 PIC 9(7) COMP VALUE ZERO.
001090           05  WS-ACCEPT-CTR              PIC 9(7) COMP VALUE ZERO.
001100           05  WS-REJECT-CTR              PIC 9(7) COMP VALUE ZERO.
001110           05  WS-SUB                     PIC 9(5) COMP VALUE ZERO.
001120           05  WS-FOUND-SUB               PIC 9(5) COMP VALUE ZERO.
001130           05  FILLER                     PIC X(10).
001140
001150       01  WS-AMOUNT-WORK-AREA.
001160           05  WS-AMOUNT-WORK             PIC S9(9)V99 COMP-3 VALUE 0.
001170           05  WS-AMOUNT-WORK-R REDEFINES WS-AMOUNT-WORK
001180                                          PIC S9(11) COMP-3.
001190           05  WS-NEW-PENDING-BAL         PIC S9(9)V99 COMP-3 VALUE 0.
001200           05  WS-NEW-PENDING-BAL-R REDEFINES WS-NEW-PENDING-BAL
001210                                          PIC S9(11) COMP-3.
001220           05  FILLER                     PIC X(6).
001230
001240       01  WS-DATE-TIME-AREA.
001250           05  WS-SYS-DATE                PIC 9(6).
001260           05  WS-SYS-DATE-R REDEFINES WS-SYS-DATE.
001270               10  WS-SYS-YY              PIC 9(2).
001280               10  WS-SYS-MM              PIC 9(2).
001290               10  WS-SYS-DD              PIC 9(2).
001300           05  WS-CURR-CCYY               PIC 9(4).
001310           05  FILLER                     PIC X(8).
001320
001330       01  CC-INDEX-AREA.
001340           05  CC-INDEX-COUNT             PIC 9(5) COMP VALUE ZERO.
001350           05  CC-INDEX-TABLE OCCURS 2000 TIMES
001360                       INDEXED BY CC-IDX.
001370               10  CC-IDX-ID              PIC X(24).
001380               10  CC-IDX-RRN             PIC 9(6) COMP.
001390           05  FILLER                     PIC X(6).
001400
001410       01  CR-INDEX-AREA.
001420           05  CR-INDEX-COUNT             PIC 9(5) COMP VALUE ZERO.
001430           05  CR-INDEX-TABLE OCCURS 2000 TIMES
001440                       INDEXED BY CR-IDX.
001450               10  CR-IDX-ID              PIC X(24).
001460               10  CR-IDX-RRN             PIC 9(6) COMP.
001470           05  FILLER                     PIC X(6).
001480
001490       01  CC-RRN-AREA.
001500           05  CC-RRN                     PIC 9(6) COMP VALUE ZERO.
001510           05  FILLER                     PIC X(4).
001520       01  CR-RRN-AREA.
001530           05  CR-RRN                     PIC 9(6) COMP VALUE ZERO.
001540           05  FILLER                     PIC X(4).
001550
001560       01  PY-TOTALS-AREA.
001570           05  PY-TOTALS-TABLE OCCURS 3 TIMES
001580                       INDEXED BY PY-TIDX.
001590               10  PY-TOT-TYPE            PIC X(12).
001600               10  PY-TOT-COUNT           PIC 9(7) COMP-3.
001610               10  PY-TOT-AMOUNT          PIC S9(11)V99 COMP-3.
001620           05  FILLER                     PIC X(4).
001630
001640       01  PY-REJECT-AREA.
001650           05  PY-REJECT-TABLE OCCURS 8 TIMES
001660                       INDEXED BY PY-RIDX.
001670               10  PY-REJ-REASON          PIC X(30).
001680               10  PY-REJ-COUNT           PIC 9(7) COMP-3.
001690           05  FILLER                     PIC X(4).
001700
001710       01  WS-GRAND-TOTALS.
001720           05  WS-GRAND-COUNT             PIC 9(7) COMP VALUE ZERO.
001730           05  WS-GRAND-AMOUNT            PIC S9(11)V99 COMP-3
001740                                              VALUE ZERO.
001750           05  FILLER                     PIC X(4).
001760
001770       01  WS-RPT-WORK.
001780           05  WS-RPT-TYPE                PIC X(12).
001790           05  WS-RPT-COUNT               PIC ZZZ,ZZ9.
001800           05  WS-RPT-AMOUNT              PIC Z,ZZZ,ZZ9.99.
001810           05  FILLER                     PIC X(6).
001820
001830       PROCEDURE DIVISION.
001840      *
001850       A010-MAIN-LINE.
001860           PERFORM B010-INITIALIZE-RUN.
001870           PERFORM C010-READ-PAYMENT.
001880           PERFORM D010-PROCESS-ONE-PAYMENT THRU D010-EXIT
001890               UNTIL WS-EOF.
001900           PERFORM Z900-END-RTN.
001910           STOP RUN.
001920      *
001930       B010-INITIALIZE-RUN.
001940           ACCEPT WS-SYS-DATE FROM DATE.
001950           IF WS-SYS-YY < 50
001960               COMPUTE WS-CURR-CCYY = 2000 + WS-SYS-YY
001970           ELSE
001980               COMPUTE WS-CURR-CCYY = 1900 + WS-SYS-YY.
001990           PERFORM B020-INIT-TOTALS-TABLE.
002000           OPEN INPUT CC-MASTER-FILE.
002010           PERFORM B030-LOAD-CC-INDEX THRU B030-EXIT.
002020           OPEN INPUT CR-MASTER-FILE.
002030           PERFORM B040-LOAD-CR-INDEX THRU B040-EXIT.
002040           OPEN INPUT PY-IN-FILE.
002050           OPEN EXTEND PY-LEDGER-FILE.
002060           OPEN OUTPUT PY-REPORT-FILE.
002070      *
002080       B020-INIT-TOTALS-TABLE.
002090           MOVE 'CREDIT_CARD' TO PY-TOT-TYPE (1).
002100           MOVE 'CREDIT'      TO PY-TOT-TYPE (2).
002110           MOVE 'UNSUPPORTED' TO PY-TOT-TYPE (3).
002120           PERFORM B021-ZERO-ONE-TOTAL
002130               VARYING PY-TIDX FROM 1 BY 1 UNTIL PY-TIDX > 3.
002140      *
002150       B021-ZERO-ONE-TOTAL.
002160           MOVE ZERO TO PY-TOT-COUNT (PY-TIDX) PY-TOT-AMOUNT (PY-TIDX).
002170      *
002180       B030-LOAD-CC-INDEX.
002190           MOVE 1 TO CC-RRN.
002200       B031-LOAD-CC-LOOP.
002210           READ CC-MASTER-FILE AT END
002220               GO TO B030-EXIT.
002230           ADD 1 TO CC-INDEX-COUNT.
002240           IF CC-INDEX-COUNT > 2000
002250               DISPLAY 'CC1300 INDEX TABLE FULL - SEE SETPY3100'
002260                   UPON CRT
002270               GO TO B030-EXIT.
002280           MOVE CC1300-ID TO CC-IDX-ID (CC-INDEX-COUNT).
002290           MOVE CC-RRN    TO CC-IDX-RRN (CC-INDEX-COUNT).
002300           ADD 1 TO CC-RRN.
002310           GO TO B031-LOAD-CC-LOOP.
002320       B030-EXIT.
002330           EXIT.
002340      *
002350       B040-LOAD-CR-INDEX.
002360           MOVE 1 TO CR-RRN.
002370       B041-LOAD-CR-LOOP.
002380           READ CR-MASTER-FILE AT END
002390               GO TO B040-EXIT.
002400           ADD 1 TO CR-INDEX-COUNT.
002410           IF CR-INDEX-COUNT > 2000
002420               DISPLAY 'CR1400 INDEX TABLE FULL - SEE SETPY3100'
002430                   UPON CRT
002440               GO TO B040-EXIT.
002450           MOVE CR1400-ID TO CR-IDX-ID (CR-INDEX-COUNT).
002460           MOVE CR-RRN    TO CR-IDX-RRN (CR-INDEX-COUNT).
002470           ADD 1 TO CR-RRN.
002480           GO TO B041-LOAD-CR-LOOP.
002490       B040-EXIT.
002500           EXIT.
002510      *
002520       C010-READ-PAYMENT.
002530           READ PY-IN-FILE AT END
002540               MOVE 'Y' TO WS-EOF-SW
002550               GO TO C010-EXIT.
002560           ADD 1 TO WS-REC-CTR.
002570           MOVE PYIN-REC TO PY1600-REC.
002580       C010-EXIT.
002590           EXIT.
002600      *
002610       D010-PROCESS-ONE-PAYMENT.
002620           MOVE 'N' TO WS-REJECT-SW.
002630           MOVE 'N' TO WS-PRODUCT-FOUND-SW.
002640           EVALUATE TRUE
002650               WHEN PY1600-IS-CREDIT-CARD
002660                   PERFORM E100-POST-CREDIT-CARD-PAYMT THRU E100-EXIT
002670               WHEN PY1600-IS-CREDIT
002680                   PERFORM E200-POST-CREDIT-PAYMENT THRU E200-EXIT
002690               WHEN OTHER
002700                   MOVE 'Y' TO WS-REJECT-SW
002710                   MOVE 'UNSUPPORTED CREDIT PRODUCT TYPE' TO
002720                           PY1600-REJECT-REASON
002730           END-EVALUATE.
002740           IF WS-PAYMENT-REJECTED
002750               PERFORM F900-REJECT-PAYMENT
002760               GO TO D010-READ-NEXT.
002770           PERFORM F800-ACCEPT-PAYMENT.
002780       D010-READ-NEXT.
002790           PERFORM C010-READ-PAYMENT.
002800       D010-EXIT.
002810           EXIT.
002820      *
002830      * CREDIT CARD LEG - PAYMENT RESTORES AVAILABLE-BALANCE.  THE
002840      * AMOUNT OWED IS LIMIT-CREDIT LESS AVAILABLE-BALANCE, SO A
002850      * PAYMENT CANNOT EXCEED THAT FIGURE - OTHERWISE IT IS REJECTED.
002860      *
002870       E100-POST-CREDIT-CARD-PAYMT.
002880           PERFORM E110-LOOKUP-CC.
002890           IF NOT WS-PRODUCT-FOUND
002900               MOVE 'Y' TO WS-REJECT-SW
002910               MOVE 'CREDIT CARD DOES NOT EXIST' TO
002920                       PY1600-REJECT-REASON
002930               GO TO E100-EXIT.
002940           MOVE CC-IDX-RRN (WS-FOUND-SUB) TO CC-RRN.
002950           READ CC-MASTER-FILE
002960               INVALID KEY
002970                   MOVE 'Y' TO WS-REJECT-SW
002980                   MOVE 'CREDIT CARD DOES NOT EXIST' TO
002990                           PY1600-REJECT-REASON
003000                   GO TO E100-EXIT.
003010           IF PY1600-AMOUNT >
003020                   (CC1300-LIMIT-CREDIT - CC1300-AVAILABLE-BALANCE)
003030               MOVE 'Y' TO WS-REJECT-SW
003040               MOVE 'PAYMENT EXCEEDS AMOUNT OWED' TO
003050                       PY1600-REJECT-REASON
003060               GO TO E100-EXIT.
003070           ADD PY1600-AMOUNT TO CC1300-AVAILABLE-BALANCE.
003080           REWRITE CC1300-REC
003090               INVALID KEY
003100                   DISPLAY 'REWRITE FAILED FOR CARD ' CC1300-ID
003110                       UPON CRT.
003120       E100-EXIT.
003130           EXIT.
003140      *
003150       E110-LOOKUP-CC.
003160           MOVE ZERO TO WS-FOUND-SUB.
003170           PERFORM E111-SCAN-CC-TABLE
003180               VARYING WS-SUB FROM 1 BY 1
003190               UNTIL WS-SUB > CC-INDEX-COUNT
003200                  OR WS-FOUND-SUB NOT = ZERO.
003210           IF WS-FOUND-SUB NOT = ZERO
003220               MOVE 'Y' TO WS-PRODUCT-FOUND-SW.
003230      *
003240       E111-SCAN-CC-TABLE.
003250           IF CC-IDX-ID (WS-SUB) = PY1600-ID-PRODUCT-CREDIT
003260               MOVE WS-SUB TO WS-FOUND-SUB.
003270      *
003280      * AMORTIZING CREDIT LEG - PAYMENT REDUCES PENDING-BALANCE, NOT
003290      * ALLOWED TO DRIVE IT BELOW ZERO (OVERPAYMENT IS REJECTED, NOT
003300      * CARRIED AS A CREDIT BALANCE, PER CREDIT OPS POLICY).
003310      *
003320       E200-POST-CREDIT-PAYMENT.
003330           PERFORM E210-LOOKUP-CR.
003340           IF NOT WS-PRODUCT-FOUND
003350               MOVE 'Y' TO WS-REJECT-SW
003360               MOVE 'CREDIT DOES NOT EXIST' TO PY1600-REJECT-REASON
003370               GO TO E200-EXIT.
003380           MOVE CR-IDX-RRN (WS-FOUND-SUB) TO CR-RRN.
003390           READ CR-MASTER-FILE
003400               INVALID KEY
003410                   MOVE 'Y' TO WS-REJECT-SW
003420                   MOVE 'CREDIT DOES NOT EXIST' TO PY1600-REJECT-REASON
003430                   GO TO E200-EXIT.
003440           IF PY1600-AMOUNT > CR1400-PENDING-BALANCE
003450               MOVE 'Y' TO WS-REJECT-SW
003460               MOVE 'PAYMENT EXCEEDS PENDING BALANCE' TO
003470                       PY1600-REJECT-REASON
003480               GO TO E200-EXIT.
003490           SUBTRACT PY1600-AMOUNT FROM CR1400-PENDING-BALANCE.
003500           REWRITE CR1400-REC
003510               INVALID KEY
003520                   DISPLAY 'REWRITE FAILED FOR CREDIT ' CR1400-ID
003530                       UPON CRT.
003540       E200-EXIT.
003550           EXIT.
003560      *
003570       E210-LOOKUP-CR.
003580           MOVE ZERO TO WS-FOUND-SUB.
003590           PERFORM E211-SCAN-CR-TABLE
003600               VARYING WS-SUB FROM 1 BY 1
003610               UNTIL WS-SUB > CR-INDEX-COUNT
003620                  OR WS-FOUND-SUB NOT = ZERO.
003630           IF WS-FOUND-SUB NOT = ZERO
003640               MOVE 'Y' TO WS-PRODUCT-FOUND-SW.
003650      *
003660       E211-SCAN-CR-TABLE.
003670           IF CR-IDX-ID (WS-SUB) = PY1600-ID-PRODUCT-CREDIT
003680               MOVE WS-SUB TO WS-FOUND-SUB.
003690      *
003700       F800-ACCEPT-PAYMENT.
003710           MOVE 'A' TO PY1600-REJECT-SW.
003720           ADD 1 TO WS-ACCEPT-CTR.
003730           PERFORM F810-ADD-TO-TOTALS.
003740           MOVE PY1600-REC TO PYLG-REC.
003750           WRITE PYLG-REC.
003760      *
003770       F810-ADD-TO-TOTALS.
003780           EVALUATE TRUE
003790               WHEN PY1600-IS-CREDIT-CARD  MOVE 1 TO PY-TIDX
003800               WHEN PY1600-IS-CREDIT       MOVE 2 TO PY-TIDX
003810               WHEN OTHER                  MOVE 3 TO PY-TIDX
003820           END-EVALUATE.
003830           ADD 1 TO PY-TOT-COUNT (PY-TIDX).
003840           ADD PY1600-AMOUNT TO PY-TOT-AMOUNT (PY-TIDX).
003850      *
003860       F900-REJECT-PAYMENT.
003870           MOVE 'R' TO PY1600-REJECT-SW.
003880           ADD 1 TO WS-REJECT-CTR.
003890           PERFORM G010-ADD-TO-REJECT-TABLE.
003900           MOVE PY1600-REC TO PYLG-REC.
003910           WRITE PYLG-REC.
003920      *
003930       G010-ADD-TO-REJECT-TABLE.
003940           MOVE ZERO TO WS-FOUND-SUB.
003950           PERFORM G011-SCAN-REJECT-TABLE
003960               VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 8.
003970           IF WS-FOUND-SUB = ZERO
003980               PERFORM G012-FIND-EMPTY-REJECT-SLOT
003990                   VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 8
004000                      OR WS-FOUND-SUB NOT = ZERO.
004010           IF WS-FOUND-SUB NOT = ZERO
004020               IF PY-REJ-REASON (WS-FOUND-SUB) = SPACES
004030                   MOVE PY1600-REJECT-REASON TO
004040                           PY-REJ-REASON (WS-FOUND-SUB).
004050           IF WS-FOUND-SUB NOT = ZERO
004060               ADD 1 TO PY-REJ-COUNT (WS-FOUND-SUB).
004070      *
004080       G011-SCAN-REJECT-TABLE.
004090           IF PY-REJ-REASON (WS-SUB) = PY1600-REJECT-REASON
004100               MOVE WS-SUB TO WS-FOUND-SUB.
004110      *
004120       G012-FIND-EMPTY-REJECT-SLOT.
004130           IF PY-REJ-REASON (WS-SUB) = SPACES
004140               MOVE WS-SUB TO WS-FOUND-SUB.
004150      *
004160       Z900-END-RTN.
004170           PERFORM Z910-PRINT-PAYMENTS-REPORT.
004180           CLOSE PY-IN-FILE PY-LEDGER-FILE CC-MASTER-FILE
004190                 CR-MASTER-FILE PY-REPORT-FILE.
004200           DISPLAY 'SETPY3100 - RECORDS READ    ' WS-REC-CTR
004210               UPON CRT.
004220           DISPLAY 'SETPY3100 - ACCEPTED         ' WS-ACCEPT-CTR
004230               UPON CRT.
004240           DISPLAY 'SETPY3100 - REJECTED         ' WS-REJECT-CTR
004250               UPON CRT.
004260      *
004270       Z910-PRINT-PAYMENTS-REPORT.
004280           MOVE 'SETPY3100  -  PAYMENTS CONTROL REPORT' TO
004290                   PY-RPT-TEXT.
004300           WRITE PY-RPT-LINE.
004310           MOVE 'PRODUCT TYPE    COUNT       AMOUNT' TO PY-RPT-TEXT.
004320           WRITE PY-RPT-LINE.
004330           MOVE ZERO TO WS-GRAND-COUNT WS-GRAND-AMOUNT.
004340           PERFORM Z911-PRINT-ONE-TYPE-LINE
004350               VARYING PY-TIDX FROM 1 BY 1 UNTIL PY-TIDX > 3.
004360           PERFORM Z915-PRINT-GRAND-TOTAL-LINE.
004370           PERFORM Z920-PRINT-REJECT-LINES
004380               VARYING PY-RIDX FROM 1 BY 1 UNTIL PY-RIDX > 8.
004390      *
004400       Z911-PRINT-ONE-TYPE-LINE.
004410           IF PY-TOT-COUNT (PY-TIDX) NOT = ZERO
004420               MOVE PY-TOT-TYPE (PY-TIDX)  TO WS-RPT-TYPE
004430               MOVE PY-TOT-COUNT (PY-TIDX) TO WS-RPT-COUNT
004440               MOVE PY-TOT-AMOUNT (PY-TIDX) TO WS-RPT-AMOUNT
004450               MOVE SPACES TO PY-RPT-TEXT
004460               STRING WS-RPT-TYPE ' ' WS-RPT-COUNT ' ' WS-RPT-AMOUNT
004470                   DELIMITED BY SIZE INTO PY-RPT-TEXT
004480               WRITE PY-RPT-LINE
004490               ADD PY-TOT-COUNT (PY-TIDX)  TO WS-GRAND-COUNT
004500               ADD PY-TOT-AMOUNT (PY-TIDX) TO WS-GRAND-AMOUNT.
004510      *
004520       Z915-PRINT-GRAND-TOTAL-LINE.
004530           MOVE WS-GRAND-COUNT  TO WS-RPT-COUNT.
004540           MOVE WS-GRAND-AMOUNT TO WS-RPT-AMOUNT.
004550           MOVE SPACES TO PY-RPT-TEXT.
004560           STRING 'TOTAL ALL TYPES ' WS-RPT-COUNT ' ' WS-RPT-AMOUNT
004570               DELIMITED BY SIZE INTO PY-RPT-TEXT.
004580           WRITE PY-RPT-LINE.
004590      *
004600       Z920-PRINT-REJECT-LINES.
004610           IF PY-REJ-REASON (PY-RIDX) NOT = SPACES
004620               MOVE SPACES TO PY-RPT-TEXT
004630               STRING 'REJECTED - ' PY-REJ-REASON (PY-RIDX) ' - '
004640                      PY-REJ-COUNT (PY-RIDX)
004650                   DELIMITED BY SIZE INTO PY-RPT-TEXT
004660               WRITE PY-RPT-LINE.
