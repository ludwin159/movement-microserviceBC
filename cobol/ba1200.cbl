000100      *****************************************************************
000110      * BA1200 - BANK ACCOUNT MASTER RECORD LAYOUT
000120      * ONE RECORD PER SAVING / CURRENT / FIXED TERM ACCOUNT.
000130      * MASTER IS KEPT ORGANIZATION RELATIVE, LOADED AT RUN START
000140      * INTO BA-INDEX-TABLE (SEE SETMV3000) FOR LOOKUP BY ACCOUNT ID.
000150      *****************************************************************
000160      * CHANGE LOG
000170      * 860602 RGH  INITIAL ACCOUNT MASTER LAYOUT            TKT 0881
000180      * 880130 RGH  ADDED LIMIT-MOVEMENTS FOR SAVING ACCTS
000190      * 910922 LKM  ADDED MAX-TRANSACTIONS / COMMISSION-PCT  TKT 1550
000200      * 950417 DWC  ADDED FIXED TERM EXPIRATION-DATE FIELD
000210      * 990114 DWC  Y2K - NO 2-DIGIT YEAR FIELDS ON THIS RECORD
000220      * 040602 PBT  ADDED BALANCE REDEFINE FOR INTEREST CALC
000230      * 050311 PBT  DROPPED LAST-MOVEMENT-DATE - NEVER POSTED TO BY
000240      *             ANY PROGRAM, NOT PART OF THE ACCOUNT LAYOUT
000250      *****************************************************************
000260       01  BA1200-REC.
000270           05  BA1200-ID                      PIC X(24).
000280           05  BA1200-ID-CLIENT               PIC X(24).
000290           05  BA1200-BALANCE                 PIC S9(9)V99 COMP-3.
000300           05  BA1200-BALANCE-R REDEFINES BA1200-BALANCE
000310                                               PIC S9(11) COMP-3.
000320           05  BA1200-TYPE-BANK-ACCOUNT        PIC X(18).
000330               88  BA1200-IS-SAVING           VALUE 'SAVING_ACCOUNT'.
000340               88  BA1200-IS-CURRENT          VALUE 'CURRENT_ACCOUNT'.
000350               88  BA1200-IS-FIXED-TERM
000360                                     VALUE 'FIXED_TERM_ACCOUNT'.
000370           05  BA1200-LIMIT-MOVEMENTS          PIC 9(4) COMP-3.
000380           05  BA1200-EXPIRATION-DATE          PIC 9(2) COMP-3.
000390           05  BA1200-MAINTENANCE-COST         PIC S9(7)V99 COMP-3.
000400           05  BA1200-MAX-TRANSACTIONS         PIC 9(4) COMP-3.
000410           05  BA1200-COMMISSION-PCT           PIC V9(4) COMP-3.
000420           05  BA1200-MIN-DAILY-AVG-AMT        PIC S9(9)V99 COMP-3.
000430           05  FILLER                         PIC X(12).
