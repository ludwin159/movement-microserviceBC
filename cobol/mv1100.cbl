000100      *****************************************************************
000110      * MV1100 - MOVEMENT LEDGER RECORD LAYOUT
000120      * DEPOSIT / WITHDRAWAL / TRANSFER TRANSACTION AND LEDGER RECORD
000130      * USED AS THE INPUT TRANSACTION FEED AND AS THE APPEND-ONLY
000140      * LEDGER WRITTEN BY SETMV3000.  COPY THIS MEMBER, DO NOT KEY IN.
000150      *****************************************************************
000160      * CHANGE LOG
000170      * 870214 RGH  INITIAL LAYOUT FOR NIGHTLY MOVEMENT RUN  TKT 1004
000180      * 880130 RGH  ADDED ID-TRANSFER TO LINK XFER WITHDRAW/DEP PAIR
000190      * 910922 LKM  WIDENED DESCRIPTION TO X(40) PER AUDIT REQUEST
000200      * 930311 LKM  ADDED COMMISSION-AMOUNT FIELD            TKT 2217
000210      * 960805 DWC  ADDED 88-LEVELS FOR TYPE-MOVEMENT EDITS
000220      * 990114 DWC  Y2K - DATE FIELD CONFIRMED 4-DIGIT YEAR, NO CHANGE
000230      * 021107 PBT  ADDED DATE-PARTS REDEFINE FOR REPORT BREAKS
000240      *****************************************************************
000250       01  MV1100-REC.
000260           05  MV1100-ID                      PIC X(24).
000270           05  MV1100-DATE                    PIC X(19).
000280           05  MV1100-DATE-PARTS REDEFINES MV1100-DATE.
000290               10  MV1100-DATE-YYYY           PIC X(4).
000300               10  FILLER                     PIC X(1).
000310               10  MV1100-DATE-MO             PIC X(2).
000320               10  FILLER                     PIC X(1).
000330               10  MV1100-DATE-DA             PIC X(2).
000340               10  FILLER                     PIC X(1).
000350               10  MV1100-DATE-HH             PIC X(2).
000360               10  FILLER                     PIC X(1).
000370               10  MV1100-DATE-MI             PIC X(2).
000380               10  FILLER                     PIC X(1).
000390               10  MV1100-DATE-SS             PIC X(2).
000400           05  MV1100-TYPE-MOVEMENT           PIC X(10).
000410               88  MV1100-IS-DEPOSIT          VALUE 'DEPOSIT'.
000420               88  MV1100-IS-WITHDRAWAL       VALUE 'WITHDRAWAL'.
000430               88  MV1100-IS-TRANSFER         VALUE 'TRANSFER'.
000440               88  MV1100-IS-UNSUPPORTED      VALUE 'UNSUPPORTED'.
000450           05  MV1100-AMOUNT                  PIC S9(9)V99 COMP-3.
000460           05  MV1100-DESCRIPTION             PIC X(40).
000470           05  MV1100-COMMISSION-AMOUNT       PIC S9(7)V99 COMP-3.
000480           05  MV1100-ID-BANK-ACCOUNT         PIC X(24).
000490           05  MV1100-ID-BANK-ACCT-XFER       PIC X(24).
000500           05  MV1100-ID-TRANSFER             PIC X(24).
000510           05  MV1100-REJECT-AREA.
000520               10  MV1100-REJECT-SW           PIC X(1).
000530                   88  MV1100-WAS-ACCEPTED    VALUE 'A'.
000540                   88  MV1100-WAS-REJECTED    VALUE 'R'.
000550               10  MV1100-REJECT-REASON       PIC X(30).
000560           05  FILLER                         PIC X(19).
