000100      *****************************************************************
000110      * PY1600 - PAYMENT RECORD LAYOUT
000120      * INPUT TRANSACTION FEED AND APPEND-ONLY LEDGER WRITTEN BY
000130      * SETPY3100.  ID-PRODUCT-CREDIT IS EITHER A CREDIT CARD ID OR
000140      * A CREDIT ID DEPENDING ON TYPE-CREDIT-PRODUCT.
000150      *****************************************************************
000160      * CHANGE LOG
000170      * 880214 RGH  INITIAL PAYMENT LAYOUT                     TKT 1213
000180      * 910922 LKM  ADDED TYPE-CREDIT-PRODUCT                   TKT 1551
000190      * 960805 DWC  ADDED REJECT-AREA FOR BATCH REJECT LOG
000200      * 990114 DWC  Y2K - DATE-PAYMENT CONFIRMED 4-DIGIT YEAR
000210      *****************************************************************
000220       01  PY1600-REC.
000230           05  PY1600-ID                      PIC X(24).
000240           05  PY1600-AMOUNT                   PIC S9(9)V99 COMP-3.
000250           05  PY1600-ID-PRODUCT-CREDIT        PIC X(24).
000260           05  PY1600-DATE-PAYMENT             PIC X(19).
000270           05  PY1600-DATE-PARTS REDEFINES PY1600-DATE-PAYMENT.
000280               10  PY1600-DATE-YYYY           PIC X(4).
000290               10  FILLER                     PIC X(1).
000300               10  PY1600-DATE-MO             PIC X(2).
000310               10  FILLER                     PIC X(1).
000320               10  PY1600-DATE-DA             PIC X(2).
000330               10  FILLER                     PIC X(9).
000340           05  PY1600-TYPE-CREDIT-PRODUCT      PIC X(12).
000350               88  PY1600-IS-CREDIT-CARD      VALUE 'CREDIT_CARD'.
000360               88  PY1600-IS-CREDIT           VALUE 'CREDIT'.
000370               88  PY1600-IS-UNSUPPORTED      VALUE 'UNSUPPORTED'.
000380           05  PY1600-REJECT-AREA.
000390               10  PY1600-REJECT-SW           PIC X(1).
000400                   88  PY1600-WAS-ACCEPTED    VALUE 'A'.
000410                   88  PY1600-WAS-REJECTED    VALUE 'R'.
000420               10  PY1600-REJECT-REASON       PIC X(30).
000430           05  FILLER                         PIC X(11).
