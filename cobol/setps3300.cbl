000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.  SETPS3300.
000120       AUTHOR.      L K MAVIS.
000130       INSTALLATION. CNP BATCH SYSTEMS - DEPOSIT ACCOUNTING.
000140       DATE-WRITTEN. 06/04/1992.
000150       DATE-COMPILED.
000160       SECURITY.     COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000170      *****************************************************************
000180      * SETPS3300 - DEBIT DRAFT ACCOUNT SELECTION RUN.
000190      * READS A FEED OF PENDING DEBIT DRAFTS (ONE PER DEBIT CARD
000200      * REQUEST) AND DECIDES, FOR EACH, WHICH LINKED BANK ACCOUNT THE
000210      * DRAFT WILL BE TAKEN FROM - THE PRINCIPAL ACCOUNT IF IT CAN
000220      * COVER THE DRAFT, OTHERWISE THE FIRST LINKED ACCOUNT ON THE
000230      * DEBIT CARD'S TABLE (IN TABLE ORDER) THAT CAN.  WRITES THE
000240      * SELECTION RESULT LEDGER AND THE SELECTION CONTROL REPORT.
000250      * DOES NOT MOVE ANY MONEY - THE CHOSEN ACCOUNT IS HANDED BACK
000260      * TO THE CALLING DRAFT SYSTEM FOR ACTUAL POSTING.
000270      *****************************************************************
000280      * CHANGE LOG
000290      * 920604 LKM  INITIAL VERSION OF SELECTION RUN           TKT 1980
000300      * 950417 DWC  WIDENED LINKED-ACCOUNT SCAN TO 10 ENTRIES
000310      * 990114 DWC  Y2K - NO DATE FIELDS IN THIS RUN, NO CHANGE NEEDED
000320      * 021107 PBT  ADDED REJECT REASON TABLE + CONTROL REPORT
000330      *****************************************************************
000340       ENVIRONMENT DIVISION.
000350       CONFIGURATION SECTION.
000360       SPECIAL-NAMES.
000370           CONSOLE IS CRT
000380           C01 IS TOP-OF-FORM
000390           CLASS PS-DIGIT-CLASS IS '0' THRU '9'.
000400       INPUT-OUTPUT SECTION.
000410       FILE-CONTROL.
000420           SELECT PS-IN-FILE ASSIGN TO "PSIN"
000430               ORGANIZATION IS LINE SEQUENTIAL
000440               FILE STATUS IS PS-IN-FST.
000450           SELECT PS-LEDGER-FILE ASSIGN TO "PSLEDGER"
000460               ORGANIZATION IS LINE SEQUENTIAL
000470               FILE STATUS IS PS-LG-FST.
000480           SELECT DC-MASTER-FILE ASSIGN TO "DCCARD"
000490               ORGANIZATION IS RELATIVE
000500               ACCESS MODE IS RANDOM
000510               RELATIVE KEY IS DC-RRN
000520               FILE STATUS IS DC-FST.
000530           SELECT PS-REPORT-FILE ASSIGN TO "PSRPT"
000540               ORGANIZATION IS LINE SEQUENTIAL
000550               FILE STATUS IS PS-RP-FST.
000560
000570       DATA DIVISION.
000580       FILE SECTION.
000590       FD  PS-IN-FILE
000600           LABEL RECORD STANDARD.
000610       01  PSIN-REC.
000620           05  PSIN-ID                    PIC X(24).
000630           05  PSIN-ID-DEBIT-CARD         PIC X(24).
000640           05  PSIN-DRAFT-AMOUNT          PIC S9(9)V99 COMP-3.
000650           05  FILLER                     PIC X(20).
000660
000670       FD  PS-LEDGER-FILE
000680           LABEL RECORD STANDARD.
000690       01  PSLG-REC.
000700           05  PSLG-ID                    PIC X(24).
000710           05  PSLG-ID-DEBIT-CARD         PIC X(24).
000720           05  PSLG-DRAFT-AMOUNT          PIC S9(9)V99 COMP-3.
000730           05  PSLG-ID-SELECTED-ACCOUNT   PIC X(24).
000740           05  PSLG-SELECT-AREA.
000750               10  PSLG-SELECT-SW         PIC X(1).
000760                   88  PSLG-WAS-ACCEPTED  VALUE 'A'.
000770                   88  PSLG-WAS-REJECTED  VALUE 'R'.
000780               10  PSLG-REJECT-REASON     PIC X(30).
000790           05  FILLER                     PIC X(15).
000800
000810       FD  DC-MASTER-FILE
000820           LABEL RECORD STANDARD.
000830       COPY "dc1700.cbl".
000840
000850       FD  PS-REPORT-FILE
000860           LABEL RECORD STANDARD.
000870       01  PS-RPT-LINE.
000880           05  PS-RPT-TEXT                PIC X(78).
000890           05  FILLER                     PIC X(2).
000900
000910       WORKING-STORAGE SECTION.
000920       01  WS-REQUEST-REC.
000930           05  WS-REQ-ID                  PIC X(24).
000940           05  WS-REQ-ID-DEBIT-CARD       PIC X(24).
000950           05  WS-REQ-DRAFT-AMOUNT        PIC S9(9)V99 COMP-3.
000960           05  WS-REQ-SELECT-AREA.
000970               10  WS-REQ-SELECT-SW       PIC X(1).
000980                   88  WS-REQ-ACCEPTED    VALUE 'A'.
000990                   88  WS-REQ-REJECTED    VALUE 'R'.
001000               10  WS-REQ-REJECT-REASON   PIC X(30).
001010               10  WS-REQ-SELECTED-ACCT   PIC X(24).
001020           05  FILLER                     PIC X(6).
001030
001040       01  WS-FILE-STATUSES.
001050           05  PS-IN-FST                  PIC X(2).
001060           05  PS-LG-FST                  PIC X(2).
001070           05  DC-FST                     PIC X(2).
001080           05  PS-RP-FST                  PIC X(2).
001090           05  FILLER                     PIC X(8).
001100
001110       01  WS-SWITCHES.
001120           05  WS-EOF-SW                  PIC X(1) VALUE 'N'.
001130               88  WS-EOF                 VALUE 'Y'.
001140           05  WS-CARD-FOUND-SW           PIC X(1) VALUE 'N'.
001150               88  WS-CARD-FOUND          VALUE 'Y'.
001160           05  WS-ACCOUNT-PICKED-SW       PIC X(1) VALUE 'N'.
001170               88  WS-ACCOUNT-PICKED      VALUE 'Y'.
001180           05  WS-PRINCIPAL-FOUND-SW      PIC X(1) VALUE 'N'.
001190               88  WS-PRINCIPAL-FOUND     VALUE 'Y'.
001200           05  UPSI-0-RERUN-SW            PIC X(1) VALUE '0'.
001210           05  FILLER                     PIC X(11).
001220
001230       01  WS-COUNTERS.
001240           05  WS-REC-CTR                 PIC 9(7) COMP VALUE ZERO.
001250           05  WS-ACCEPT-CTR              PIC 9(7) COMP VALUE ZERO.
001260           05  WS-REJECT-CTR              PIC 9(7) COMP VALUE ZERO.
001270           05  WS-SUB                     PIC 9(5) COMP VALUE ZERO.
001280           05  WS-FOUND-SUB               PIC 9(5) COMP VALUE ZERO.
001290           05  WS-ACCT-SUB                PIC 9(2) COMP VALUE ZERO.
001300           05  FILLER                     PIC X(10).
001310
001320       01  WS-AMOUNT-WORK-AREA.
001330           05  WS-AMOUNT-WORK             PIC S9(9)V99 COMP-3 VALUE 0.
001340           05  WS-AMOUNT-WORK-R REDEFINES WS-AMOUNT-WORK
001350                                          PIC S9(11) COMP-3.
001360           05  FILLER                     PIC X(8).
001370
001380       01  DC-INDEX-AREA.
001390           05  DC-INDEX-COUNT             PIC 9(5) COMP VALUE ZERO.
001400           05  DC-INDEX-TABLE OCCURS 2000 TIMES
001410                       INDEXED BY DC-IDX.
001420               10  DC-IDX-ID              PIC X(24).
001430               10  DC-IDX-RRN             PIC 9(6) COMP.
001440           05  FILLER                     PIC X(6).
001450
001460       01  DC-RRN-AREA.
001470           05  DC-RRN                     PIC 9(6) COMP VALUE ZERO.
001480           05  FILLER                     PIC X(4).
001490
001500       01  PS-TOTALS-AREA.
001510           05  PS-TOT-PRINCIPAL-COUNT     PIC 9(7) COMP-3 VALUE 0.
001520           05  PS-TOT-PRINCIPAL-COUNT-R REDEFINES PS-TOT-PRINCIPAL-COUNT
001530                                          PIC S9(6) COMP-3.
001540           05  PS-TOT-FALLBACK-COUNT      PIC 9(7) COMP-3 VALUE 0.
001550           05  PS-TOT-REJECT-COUNT        PIC 9(7) COMP-3 VALUE 0.
001560           05  FILLER                     PIC X(4).
001570
001580       01  WS-REQ-AMOUNT-AREA.
001590           05  WS-REQ-AMOUNT-WORK         PIC S9(9)V99 COMP-3 VALUE 0.
001600           05  WS-REQ-AMOUNT-WORK-R REDEFINES WS-REQ-AMOUNT-WORK
001610                                          PIC S9(11) COMP-3.
001620           05  FILLER                     PIC X(4).
001630
001640       01  WS-RPT-WORK.
001650           05  WS-RPT-COUNT               PIC ZZZ,ZZ9.
001660           05  FILLER                     PIC X(6).
001670
001680       PROCEDURE DIVISION.
001690      *
001700       A010-MAIN-LINE.
001710           PERFORM B010-INITIALIZE-RUN.
001720           PERFORM C010-READ-REQUEST.
001730           PERFORM D010-PROCESS-ONE-REQUEST THRU D010-EXIT
001740               UNTIL WS-EOF.
001750           PERFORM Z900-END-RTN.
001760           STOP RUN.
001770      *
001780       B010-INITIALIZE-RUN.
001790           MOVE ZERO TO PS-TOT-PRINCIPAL-COUNT PS-TOT-FALLBACK-COUNT
001800                        PS-TOT-REJECT-COUNT.
001810           OPEN INPUT DC-MASTER-FILE.
001820           PERFORM B020-LOAD-DC-INDEX THRU B020-EXIT.
001830           OPEN INPUT PS-IN-FILE.
001840           OPEN EXTEND PS-LEDGER-FILE.
001850           OPEN OUTPUT PS-REPORT-FILE.
001860      *
001870       B020-LOAD-DC-INDEX.
001880           MOVE 1 TO DC-RRN.
001890       B021-LOAD-DC-LOOP.
001900           READ DC-MASTER-FILE AT END
001910               GO TO B020-EXIT.
001920           ADD 1 TO DC-INDEX-COUNT.
001930           IF DC-INDEX-COUNT > 2000
001940               DISPLAY 'DC1700 INDEX TABLE FULL - SEE SETPS3300'
001950                   UPON CRT
001960               GO TO B020-EXIT.
001970           MOVE DC1700-ID TO DC-IDX-ID (DC-INDEX-COUNT).
001980           MOVE DC-RRN    TO DC-IDX-RRN (DC-INDEX-COUNT).
001990           ADD 1 TO DC-RRN.
002000           GO TO B021-LOAD-DC-LOOP.
002010       B020-EXIT.
002020           EXIT.
002030      *
002040       C010-READ-REQUEST.
002050           READ PS-IN-FILE AT END
002060               MOVE 'Y' TO WS-EOF-SW
002070               GO TO C010-EXIT.
002080           ADD 1 TO WS-REC-CTR.
002090           MOVE PSIN-ID              TO WS-REQ-ID.
002100           MOVE PSIN-ID-DEBIT-CARD   TO WS-REQ-ID-DEBIT-CARD.
002110           MOVE PSIN-DRAFT-AMOUNT    TO WS-REQ-DRAFT-AMOUNT.
002120           MOVE WS-REQ-DRAFT-AMOUNT  TO WS-REQ-AMOUNT-WORK.
002130           MOVE SPACES               TO WS-REQ-SELECT-SW
002140                                         WS-REQ-REJECT-REASON
002150                                         WS-REQ-SELECTED-ACCT.
002160       C010-EXIT.
002170           EXIT.
002180      *
002190       D010-PROCESS-ONE-REQUEST.
002200           PERFORM E100-FIND-DEBIT-CARD.
002210           IF NOT WS-CARD-FOUND
002220               MOVE 'R' TO WS-REQ-SELECT-SW
002230               MOVE 'DEBIT CARD DOES NOT EXIST' TO
002240                       WS-REQ-REJECT-REASON
002250               PERFORM F900-REJECT-REQUEST
002260               GO TO D010-READ-NEXT.
002270           PERFORM E200-CHECK-PRINCIPAL-ACCOUNT.
002280           IF NOT WS-PRINCIPAL-FOUND
002290               MOVE 'R' TO WS-REQ-SELECT-SW
002300               MOVE 'PRINCIPAL ACCOUNT NOT FOUND' TO
002310                       WS-REQ-REJECT-REASON
002320               PERFORM F900-REJECT-REQUEST
002330               GO TO D010-READ-NEXT.
002340           IF NOT WS-ACCOUNT-PICKED
002350               PERFORM E300-SCAN-LINKED-ACCOUNTS.
002360           IF WS-ACCOUNT-PICKED
002370               PERFORM F800-ACCEPT-REQUEST
002380           ELSE
002390               MOVE 'R' TO WS-REQ-SELECT-SW
002400               MOVE 'NO LINKED ACCOUNT CAN COVER DRAFT' TO
002410                       WS-REQ-REJECT-REASON
002420               PERFORM F900-REJECT-REQUEST.
002430       D010-READ-NEXT.
002440           PERFORM C010-READ-REQUEST.
002450       D010-EXIT.
002460           EXIT.
002470      *
002480       E100-FIND-DEBIT-CARD.
002490           MOVE 'N' TO WS-CARD-FOUND-SW.
002500           MOVE 'N' TO WS-ACCOUNT-PICKED-SW.
002510           MOVE 'N' TO WS-PRINCIPAL-FOUND-SW.
002520           MOVE ZERO TO WS-FOUND-SUB.
002530           PERFORM E101-SCAN-DC-TABLE
002540               VARYING WS-SUB FROM 1 BY 1
002550               UNTIL WS-SUB > DC-INDEX-COUNT
002560                  OR WS-FOUND-SUB NOT = ZERO.
002570           IF WS-FOUND-SUB = ZERO
002580               GO TO E100-EXIT.
002590           MOVE DC-IDX-RRN (WS-FOUND-SUB) TO DC-RRN.
002600           READ DC-MASTER-FILE
002610               INVALID KEY
002620                   GO TO E100-EXIT.
002630           MOVE 'Y' TO WS-CARD-FOUND-SW.
002640       E100-EXIT.
002650           EXIT.
002660      *
002670       E101-SCAN-DC-TABLE.
002680           IF DC-IDX-ID (WS-SUB) = WS-REQ-ID-DEBIT-CARD
002690               MOVE WS-SUB TO WS-FOUND-SUB.
002700      *
002710      * THE PRINCIPAL ACCOUNT IS TRIED FIRST, BEFORE ANY OF THE
002720      * LINKED-ACCOUNT TABLE ENTRIES, REGARDLESS OF TABLE ORDER.  IF
002730      * THE PRINCIPAL ACCOUNT ID IS NOT EVEN IN THE DEBIT CARD'S
002740      * TABLE, WS-PRINCIPAL-FOUND-SW STAYS 'N' AND D010 REJECTS THE
002750      * REQUEST WITHOUT TRYING THE FALLBACK SCAN - THE FALLBACK ONLY
002760      * RUNS WHEN A PRINCIPAL ACCOUNT WAS FOUND BUT CANNOT COVER THE
002770      * DRAFT.
002780      *
002790       E200-CHECK-PRINCIPAL-ACCOUNT.
002800           PERFORM E210-FIND-PRINCIPAL-IN-TABLE.
002810           IF WS-FOUND-SUB = ZERO
002820               GO TO E200-EXIT.
002830           MOVE 'Y' TO WS-PRINCIPAL-FOUND-SW.
002840           IF DC1700-ACCT-BALANCE (WS-FOUND-SUB) >=
002850                   WS-REQ-AMOUNT-WORK
002860               MOVE 'Y' TO WS-ACCOUNT-PICKED-SW
002870               MOVE DC1700-ACCT-ID (WS-FOUND-SUB) TO
002880                       WS-REQ-SELECTED-ACCT
002890               ADD 1 TO PS-TOT-PRINCIPAL-COUNT.
002900       E200-EXIT.
002910           EXIT.
002920      *
002930       E210-FIND-PRINCIPAL-IN-TABLE.
002940           MOVE ZERO TO WS-FOUND-SUB.
002950           PERFORM E211-SCAN-FOR-PRINCIPAL
002960               VARYING WS-ACCT-SUB FROM 1 BY 1
002970               UNTIL WS-ACCT-SUB > DC1700-ACCOUNT-COUNT
002980                  OR WS-FOUND-SUB NOT = ZERO.
002990      *
003000       E211-SCAN-FOR-PRINCIPAL.
003010           IF DC1700-ACCT-ID (WS-ACCT-SUB) = DC1700-ID-PRINCIPAL-ACCOUNT
003020               MOVE WS-ACCT-SUB TO WS-FOUND-SUB.
003030      *
003040      * FALLBACK - FIRST LINKED ACCOUNT IN TABLE ORDER THAT CAN
003050      * COVER THE DRAFT (THE PRINCIPAL ACCOUNT ITSELF IS SKIPPED
003060      * HERE SINCE E200 ALREADY TRIED IT).
003070      *
003080       E300-SCAN-LINKED-ACCOUNTS.
003090           PERFORM E310-TRY-ONE-LINKED-ACCOUNT
003100               VARYING WS-ACCT-SUB FROM 1 BY 1
003110               UNTIL WS-ACCT-SUB > DC1700-ACCOUNT-COUNT
003120                  OR WS-ACCOUNT-PICKED.
003130      *
003140       E310-TRY-ONE-LINKED-ACCOUNT.
003150           IF DC1700-ACCT-ID (WS-ACCT-SUB) = DC1700-ID-PRINCIPAL-ACCOUNT
003160               GO TO E310-EXIT.
003170           IF DC1700-ACCT-BALANCE (WS-ACCT-SUB) >= WS-REQ-AMOUNT-WORK
003180               MOVE 'Y' TO WS-ACCOUNT-PICKED-SW
003190               MOVE DC1700-ACCT-ID (WS-ACCT-SUB) TO
003200                       WS-REQ-SELECTED-ACCT
003210               ADD 1 TO PS-TOT-FALLBACK-COUNT.
003220       E310-EXIT.
003230           EXIT.
003240      *
003250       F800-ACCEPT-REQUEST.
003260           MOVE 'A' TO WS-REQ-SELECT-SW.
003270           ADD 1 TO WS-ACCEPT-CTR.
003280           PERFORM G010-WRITE-LEDGER-ENTRY.
003290      *
003300       F900-REJECT-REQUEST.
003310           ADD 1 TO WS-REJECT-CTR.
003320           ADD 1 TO PS-TOT-REJECT-COUNT.
003330           PERFORM G010-WRITE-LEDGER-ENTRY.
003340      *
003350       G010-WRITE-LEDGER-ENTRY.
003360           MOVE WS-REQ-ID             TO PSLG-ID.
003370           MOVE WS-REQ-ID-DEBIT-CARD  TO PSLG-ID-DEBIT-CARD.
003380           MOVE WS-REQ-DRAFT-AMOUNT   TO PSLG-DRAFT-AMOUNT.
003390           MOVE WS-REQ-SELECTED-ACCT  TO PSLG-ID-SELECTED-ACCOUNT.
003400           MOVE WS-REQ-SELECT-SW      TO PSLG-SELECT-SW.
003410           MOVE WS-REQ-REJECT-REASON  TO PSLG-REJECT-REASON.
003420           WRITE PSLG-REC.
003430      *
003440       Z900-END-RTN.
003450           PERFORM Z910-PRINT-SELECTION-REPORT.
003460           CLOSE PS-IN-FILE PS-LEDGER-FILE DC-MASTER-FILE
003470                 PS-REPORT-FILE.
003480           DISPLAY 'SETPS3300 - RECORDS READ    ' WS-REC-CTR
003490               UPON CRT.
003500           DISPLAY 'SETPS3300 - ACCEPTED        ' WS-ACCEPT-CTR
003510               UPON CRT.
003520           DISPLAY 'SETPS3300 - REJECTED        ' WS-REJECT-CTR
003530               UPON CRT.
003540      *
003550       Z910-PRINT-SELECTION-REPORT.
003560           MOVE 'SETPS3300  -  DEBIT DRAFT SELECTION REPORT' TO
003570                   PS-RPT-TEXT.
003580           WRITE PS-RPT-LINE.
003590           MOVE PS-TOT-PRINCIPAL-COUNT TO WS-RPT-COUNT.
003600           MOVE SPACES TO PS-RPT-TEXT.
003610           STRING 'SELECTED PRINCIPAL ACCOUNT  ' WS-RPT-COUNT
003620               DELIMITED BY SIZE INTO PS-RPT-TEXT.
003630           WRITE PS-RPT-LINE.
003640           MOVE PS-TOT-FALLBACK-COUNT TO WS-RPT-COUNT.
003650           MOVE SPACES TO PS-RPT-TEXT.
003660           STRING 'SELECTED FALLBACK ACCOUNT   ' WS-RPT-COUNT
003670               DELIMITED BY SIZE INTO PS-RPT-TEXT.
003680           WRITE PS-RPT-LINE.
003690           MOVE PS-TOT-REJECT-COUNT TO WS-RPT-COUNT.
003700           MOVE SPACES TO PS-RPT-TEXT.
003710           STRING 'NO ACCOUNT COULD COVER DRAFT ' WS-RPT-COUNT
003720               DELIMITED BY SIZE INTO PS-RPT-TEXT.
003730           WRITE PS-RPT-LINE.
