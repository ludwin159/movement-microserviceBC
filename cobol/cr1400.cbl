000100      *****************************************************************
000110      * CR1400 - AMORTIZING CREDIT MASTER RECORD LAYOUT
000120      * PENDING-BALANCE IS THE OUTSTANDING DEBT REDUCED BY SETPY3100
000130      * WHEN A PAYMENT IS POSTED AGAINST THIS PRODUCT.
000140      *****************************************************************
000150      * CHANGE LOG
000160      * 870310 RGH  INITIAL CREDIT MASTER LAYOUT               TKT 1021
000170      * 910922 LKM  ADDED TOTAL-MONTHS / MONTHLY-FEE FOR AMORT
000180      * 930311 LKM  ADDED TYPE-CREDIT 88-LEVELS                TKT 2218
000190      * 990114 DWC  Y2K - DISBURSEMENT/FIRST-DATE-PAY CONFIRMED 4-DIGIT
000200      * 050825 PBT  ADDED PENDING-BALANCE REDEFINE FOR AGING RPT
000210      *****************************************************************
000220       01  CR1400-REC.
000230           05  CR1400-ID                      PIC X(24).
000240           05  CR1400-ID-CLIENT               PIC X(24).
000250           05  CR1400-TOTAL-AMOUNT             PIC S9(9)V99 COMP-3.
000260           05  CR1400-PENDING-BALANCE          PIC S9(9)V99 COMP-3.
000270           05  CR1400-PENDING-BALANCE-R
000280                           REDEFINES CR1400-PENDING-BALANCE
000290                                               PIC S9(11) COMP-3.
000300           05  CR1400-INTEREST-RATE            PIC V9(4) COMP-3.
000310           05  CR1400-TYPE-CREDIT              PIC X(16).
000320               88  CR1400-IS-PERSONAL         VALUE 'PERSONAL_CREDIT'.
000330               88  CR1400-IS-BUSINESS         VALUE 'BUSINESS_CREDIT'.
000340           05  CR1400-DISBURSEMENT-DATE        PIC X(10).
000350           05  CR1400-FIRST-DATE-PAY           PIC X(10).
000360           05  CR1400-DATES-PARTS REDEFINES CR1400-FIRST-DATE-PAY.
000370               10  CR1400-1ST-PAY-YYYY        PIC X(4).
000380               10  FILLER                     PIC X(1).
000390               10  CR1400-1ST-PAY-MO          PIC X(2).
000400               10  FILLER                     PIC X(1).
000410               10  CR1400-1ST-PAY-DA          PIC X(2).
000420           05  CR1400-TOTAL-MONTHS             PIC 9(3) COMP-3.
000430           05  CR1400-MONTHLY-FEE              PIC S9(7)V99 COMP-3.
000440           05  FILLER                         PIC X(10).
