000100      *****************************************************************
000110      * CC1300 - CREDIT CARD MASTER RECORD LAYOUT
000120      * AVAILABLE-BALANCE IS THE SPENDABLE LINE, LIMIT-CREDIT MINUS
000130      * OUTSTANDING DEBT.  POSTED/REWRITTEN BY SETPY3100 (PAYMENTS)
000140      * AND SETCN3200 (CONSUMPTIONS).
000150      *****************************************************************
000160      * CHANGE LOG
000170      * 860602 RGH  INITIAL CREDIT CARD MASTER LAYOUT         TKT 0882
000180      * 890714 RGH  ADDED INTEREST-RATE FOR STATEMENT CALC
000190      * 990114 DWC  Y2K - NO 2-DIGIT YEAR FIELDS ON THIS RECORD
000200      * 060310 PBT  ADDED LIMIT-CREDIT REDEFINE FOR EDIT CHECKS
000210      *****************************************************************
000220       01  CC1300-REC.
000230           05  CC1300-ID                      PIC X(24).
000240           05  CC1300-ID-CLIENT               PIC X(24).
000250           05  CC1300-LIMIT-CREDIT             PIC S9(9)V99 COMP-3.
000260           05  CC1300-LIMIT-CREDIT-R REDEFINES CC1300-LIMIT-CREDIT
000270                                               PIC S9(11) COMP-3.
000280           05  CC1300-AVAILABLE-BALANCE        PIC S9(9)V99 COMP-3.
000290           05  CC1300-INTEREST-RATE            PIC V9(4) COMP-3.
000300           05  FILLER                         PIC X(14).
