000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.  SETMV3000.
000120       AUTHOR.      R G HALVORSEN.
000130       INSTALLATION. CNP BATCH SYSTEMS - DEPOSIT ACCOUNTING.
000140       DATE-WRITTEN. 03/11/1987.
000150       DATE-COMPILED.
000160       SECURITY.     COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000170      *****************************************************************
000180      * SETMV3000 - NIGHTLY / ON-DEMAND MOVEMENT POSTING RUN.
000190      * READS THE MOVEMENT TRANSACTION FEED (DEPOSIT, WITHDRAWAL,
000200      * TRANSFER), APPLIES THE PER-ACCOUNT LIMIT AND COMMISSION RULES
000210      * AGAINST THE BANK ACCOUNT MASTER, REWRITES THE MASTER AND
000220      * APPENDS POSTED MOVEMENTS TO THE LEDGER.  PRODUCES THE END OF
000230      * RUN MOVEMENTS CONTROL REPORT.
000240      *****************************************************************
000250      * CHANGE LOG
000260      * 870311 RGH  INITIAL VERSION OF NIGHTLY MOVEMENT RUN   TKT 1004
000270      * 870402 RGH  ADDED FIXED TERM ACCOUNT PAYMENT DAY EDIT
000280      * 880130 RGH  ADDED TRANSFER DECOMPOSE INTO WITHDR/DEP PAIR
000290      * 910922 LKM  ADDED DAILY COMMISSION THRESHOLD LOGIC    TKT 1550
000300      * 930311 LKM  SWITCHED ACCOUNT MASTER TO RELATIVE, IN-MEMORY
000310      *             INDEX TABLE REPLACES OLD ISAM CALLS       TKT 2217
000320      * 960805 DWC  ADDED REJECT REASON TABLE + CONTROL REPORT
000330      * 990118 DWC  Y2K - CENTURY WINDOW ADDED TO SYSTEM DATE, BUMPED
000340      *             HISTORY TABLE DATE FIELDS TO 4-DIGIT YEAR
000350      * 021107 PBT  WIDENED HIST TABLE TO 5000 FOR PEAK MONTH-END LOAD
000360      * 050316 PBT  ADDED COMMISSION AFFORDABILITY CHECK ON WITHDRAWALS
000370      *****************************************************************
000380       ENVIRONMENT DIVISION.
000390       CONFIGURATION SECTION.
000400       SPECIAL-NAMES.
000410           CONSOLE IS CRT
000420           C01 IS TOP-OF-FORM
000430           CLASS MV-DIGIT-CLASS IS '0' THRU '9'.
000440       INPUT-OUTPUT SECTION.
000450       FILE-CONTROL.
000460           SELECT MV-IN-FILE ASSIGN TO "MVIN"
000470               ORGANIZATION IS LINE SEQUENTIAL
000480               FILE STATUS IS MV-IN-FST.
000490           SELECT MV-LEDGER-FILE ASSIGN TO "MVLEDGER"
000500               ORGANIZATION IS LINE SEQUENTIAL
000510               FILE STATUS IS MV-LG-FST.
000520           SELECT BA-MASTER-FILE ASSIGN TO "BAACCT"
000530               ORGANIZATION IS RELATIVE
000540               ACCESS MODE IS RANDOM
000550               RELATIVE KEY IS BA-RRN
000560               FILE STATUS IS BA-FST.
000570           SELECT MV-REPORT-FILE ASSIGN TO "MVRPT"
000580               ORGANIZATION IS LINE SEQUENTIAL
000590               FILE STATUS IS MV-RP-FST.
000600
000610       DATA DIVISION.
000620       FILE SECTION.
000630       FD  MV-IN-FILE
000640           LABEL RECORD STANDARD.
000650       COPY "mv1100.cbl" REPLACING ==MV1100== BY ==MVIN==.
000660
000670       FD  MV-LEDGER-FILE
000680           LABEL RECORD STANDARD.
000690       COPY "mv1100.cbl" REPLACING ==MV1100== BY ==MVLG==.
000700
000710       FD  BA-MASTER-FILE
000720           LABEL RECORD STANDARD.
000730       COPY "ba1200.cbl".
000740
000750       FD  MV-REPORT-FILE
000760           LABEL RECORD STANDARD.
000770       01  MV-RPT-LINE.
000780           05  MV-RPT-TEXT                PIC X(78).
000790           05  FILLER                     PIC X(2).
000800
000810       WORKING-STORAGE SECTION.
000820       COPY "mv1100.cbl".
000830
000840      *    DECOMPOSED TRANSFER LEG WORK AREA - SAME RECORD SHAPE AS THE
000850      *    LEDGER, ONE INSTANCE BUILT TWICE (WITHDRAWAL LEG, THEN
000860      *    DEPOSIT LEG) AND WRITTEN OUT ALONGSIDE THE TRANSFER RECORD.
000870       COPY "mv1100.cbl" REPLACING ==MV1100== BY ==MVLEG==.
000880
000890       01  WS-FILE-STATUSES.
000900           05  MV-IN-FST                  PIC X(2).
000910           05  MV-LG-FST                  PIC X(2).
000920           05  BA-FST                     PIC X(2).
000930           05  MV-RP-FST                  PIC X(2).
000940           05  FILLER                     PIC X(8).
000950
000960       01  WS-SWITCHES.
000970           05  WS-EOF-SW                  PIC X(1) VALUE 'N'.
000980               88  WS-EOF                 VALUE 'Y'.
000990           05  WS-ACCOUNT-FOUND-SW        PIC X(1) VALUE 'N'.
001000               88  WS-ACCOUNT-FOUND       VALUE 'Y'.
001010           05  WS-XFER-ACCOUNT-FOUND-SW   PIC X(1) VALUE 'N'.
001020               88  WS-XFER-ACCOUNT-FOUND  VALUE 'Y'.
001030           05  WS-REJECT-SW               PIC X(1) VALUE 'N'.
001040               88  WS-MOVEMENT-REJECTED   VALUE 'Y'.
001050           05  WS-COMMISSION-BEARING-SW   PIC X(1) VALUE 'N'.
001060               88  WS-COMMISSION-BEARING  VALUE 'Y'.
001070           05  UPSI-0-RERUN-SW            PIC X(1) VALUE '0'.
001080           05  FILLER                     PIC X(10).
001090
001100       01  WS-COUNTERS.
001110           05  WS-REC-CTR                 PIC 9(7) COMP VALUE ZERO.
001120           05  WS-ACCEPT-CTR               PIC 9(7) COMP VALUE ZERO.
001130           05  WS-REJECT-CTR               PIC 9(7) COMP VALUE ZERO.
001140           05  WS-GEN-SEQ                 PIC 9(7) COMP VALUE ZERO.
001150           05  WS-SUB                     PIC 9(5) COMP VALUE ZERO.
001160           05  WS-FOUND-SUB               PIC 9(5) COMP VALUE ZERO.
001170           05  WS-MONTH-COUNT              PIC 9(5) COMP VALUE ZERO.
001180           05  WS-DAY-COUNT                PIC 9(5) COMP VALUE ZERO.
001190           05  WS-TODAY-ANY-COUNT          PIC 9(5) COMP VALUE ZERO.
001200           05  WS-TYPE-SUB                PIC 9(2) COMP VALUE ZERO.
001210           05  WS-REASON-SUB              PIC 9(2) COMP VALUE ZERO.
001220           05  FILLER                     PIC X(10).
001230
001240       01  WS-AMOUNT-WORK-AREA.
001250           05  WS-AMOUNT-WORK             PIC S9(9)V99 COMP-3 VALUE 0.
001260           05  WS-AMOUNT-WORK-R REDEFINES WS-AMOUNT-WORK
001270                                          PIC S9(11) COMP-3.
001280           05  WS-COMMISSION-WORK          PIC S9(7)V99 COMP-3 VALUE 0.
001290           05  WS-AVAIL-AFTER-COMM        PIC S9(11)V99 COMP-3 VALUE 0.
001300           05  FILLER                     PIC X(6).
001310
001320       01  WS-MONTH-LENGTHS-LIT.
001330           05  FILLER PIC 9(2) VALUE 31.
001340           05  FILLER PIC 9(2) VALUE 28.
001350           05  FILLER PIC 9(2) VALUE 31.
001360           05  FILLER PIC 9(2) VALUE 30.
001370           05  FILLER PIC 9(2) VALUE 31.
001380           05  FILLER PIC 9(2) VALUE 30.
001390           05  FILLER PIC 9(2) VALUE 31.
001400           05  FILLER PIC 9(2) VALUE 31.
001410           05  FILLER PIC 9(2) VALUE 30.
001420           05  FILLER PIC 9(2) VALUE 31.
001430           05  FILLER PIC 9(2) VALUE 30.
001440           05  FILLER PIC 9(2) VALUE 31.
001450       01  WS-MONTH-LENGTHS REDEFINES WS-MONTH-LENGTHS-LIT.
001460           05  WS-MONTH-LEN               PIC 9(2) OCCURS 12 TIMES.
001470
001480       01  WS-DATE-TIME-AREA.
001490           05  WS-SYS-DATE                PIC 9(6).
001500           05  WS-SYS-DATE-R REDEFINES WS-SYS-DATE.
001510               10  WS-SYS-YY              PIC 9(2).
001520               10  WS-SYS-MM              PIC 9(2).
001530               10  WS-SYS-DD              PIC 9(2).
001540           05  WS-SYS-TIME                PIC 9(8).
001550           05  WS-SYS-TIME-R REDEFINES WS-SYS-TIME.
001560               10  WS-SYS-HH              PIC 9(2).
001570               10  WS-SYS-MI              PIC 9(2).
001580               10  WS-SYS-SS              PIC 9(2).
001590               10  WS-SYS-HS              PIC 9(2).
001600           05  WS-CURR-CCYY               PIC 9(4).
001610           05  WS-CURR-MM                 PIC 9(2).
001620           05  WS-CURR-DD                 PIC 9(2).
001630           05  WS-LAST-DAY-OF-MONTH        PIC 9(2).
001640           05  WS-PAYMENT-DAY              PIC 9(2).
001650           05  WS-LEAP-TEST                PIC 9(4) COMP VALUE ZERO.
001660           05  WS-CURRENT-DATE-X.
001670               10  WS-CUR-YYYY            PIC X(4).
001680               10  WS-CUR-DASH1           PIC X(1) VALUE '-'.
001690               10  WS-CUR-MO              PIC X(2).
001700               10  WS-CUR-DASH2           PIC X(1) VALUE '-'.
001710               10  WS-CUR-DA              PIC X(2).
001720               10  WS-CUR-DASH3           PIC X(1) VALUE '-'.
001730               10  WS-CUR-HH              PIC X(2).
001740               10  WS-CUR-DOT1            PIC X(1) VALUE '.'.
001750               10  WS-CUR-MI              PIC X(2).
001760               10  WS-CUR-DOT2            PIC X(1) VALUE '.'.
001770               10  WS-CUR-SS              PIC X(2).
001780           05  FILLER                     PIC X(9).
001790
001800       01  BA-INDEX-AREA.
001810           05  BA-INDEX-COUNT             PIC 9(5) COMP VALUE ZERO.
001820           05  BA-INDEX-TABLE OCCURS 2000 TIMES
001830                       INDEXED BY BA-IDX.
001840               10  BA-IDX-ID              PIC X(24).
001850               10  BA-IDX-RRN             PIC 9(6) COMP.
001860           05  FILLER                     PIC X(6).
001870
001880       01  MV-HIST-AREA.
001890           05  MV-HIST-COUNT              PIC 9(5) COMP VALUE ZERO.
001900           05  MV-HIST-MAX                PIC 9(5) COMP VALUE 5000.
001910           05  MV-HIST-TABLE OCCURS 5000 TIMES
001920                       INDEXED BY MV-HIDX.
001930               10  MV-HIST-ACCOUNT        PIC X(24).
001940               10  MV-HIST-YYYY           PIC X(4).
001950               10  MV-HIST-MO             PIC X(2).
001960               10  MV-HIST-DA             PIC X(2).
001970               10  MV-HIST-TYPE           PIC X(10).
001980           05  FILLER                     PIC X(4).
001990
002000      *    TOTALS ARE KEPT PER ACCOUNT/TYPE PAIR SO THE CONTROL REPORT
002010      *    CAN SHOW WHICH ACCOUNT EACH LINE BELONGS TO.
002020       01  MV-TOTALS-AREA.
002030           05  MV-TOTALS-TABLE OCCURS 50 TIMES
002040                       INDEXED BY MV-TIDX.
002050               10  MV-TOT-ACCOUNT         PIC X(24).
002060               10  MV-TOT-TYPE            PIC X(10).
002070               10  MV-TOT-COUNT           PIC 9(7) COMP-3.
002080               10  MV-TOT-AMOUNT          PIC S9(11)V99 COMP-3.
002090               10  MV-TOT-COMMISSION      PIC S9(9)V99 COMP-3.
002100           05  MV-TOT-MAX                 PIC 9(5) COMP VALUE 50.
002110           05  FILLER                     PIC X(4).
002120
002130       01  MV-REJECT-AREA.
002140           05  MV-REJECT-TABLE OCCURS 8 TIMES
002150                       INDEXED BY MV-RIDX.
002160               10  MV-REJ-REASON          PIC X(30).
002170               10  MV-REJ-COUNT           PIC 9(7) COMP-3.
002180           05  FILLER                     PIC X(4).
002190
002200       01  BA-RRN-AREA.
002210           05  BA-RRN                     PIC 9(6) COMP VALUE ZERO.
002220           05  WS-ORIGIN-RRN              PIC 9(6) COMP VALUE ZERO.
002230           05  WS-DEST-RRN                PIC 9(6) COMP VALUE ZERO.
002240           05  FILLER                     PIC X(4).
002250
002260       COPY "ba1200.cbl" REPLACING ==BA1200== BY ==BAORG==.
002270
002280       COPY "ba1200.cbl" REPLACING ==BA1200== BY ==BADST==.
002290
002300       01  WS-RPT-WORK.
002310           05  WS-RPT-ACCOUNT             PIC X(24).
002320           05  WS-RPT-TYPE                PIC X(10).
002330           05  WS-RPT-COUNT               PIC ZZZ,ZZ9.
002340           05  WS-RPT-AMOUNT              PIC Z,ZZZ,ZZ9.99.
002350           05  WS-RPT-COMMISSION          PIC ZZ,ZZ9.99.
002360           05  FILLER                     PIC X(6).
002370
002380      *    THE CONTROL REPORT IS PRINTED GROUPED BY TYPE-MOVEMENT, SO
002390      *    THE TOTALS TABLE (SCAN-OR-INSERT ORDER, ACCOUNT+TYPE KEYED)
002400      *    IS WALKED IN AN OUTER LOOP OVER THIS FIXED TYPE LIST, WITH
002410      *    AN INNER SCAN PER TYPE.
002420       01  WS-RPT-TYPE-LIST-LIT.
002430           05  FILLER PIC X(10) VALUE 'DEPOSIT'.
002440           05  FILLER PIC X(10) VALUE 'WITHDRAWAL'.
002450           05  FILLER PIC X(10) VALUE 'TRANSFER'.
002460           05  FILLER PIC X(10) VALUE 'UNSUPPORTED'.
002470       01  WS-RPT-TYPE-TABLE REDEFINES WS-RPT-TYPE-LIST-LIT.
002480           05  WS-RPT-TYPE-ENTRY          PIC X(10) OCCURS 4 TIMES
002490                       INDEXED BY WS-RPT-TYPE-IDX.
002500
002510       01  WS-GRAND-TOTALS.
002520           05  WS-GRAND-COUNT             PIC 9(7) COMP VALUE ZERO.
002530           05  WS-GRAND-AMOUNT            PIC S9(11)V99 COMP-3
002540                                              VALUE ZERO.
002550           05  WS-GRAND-COMMISSION        PIC S9(9)V99 COMP-3
002560                                              VALUE ZERO.
002570           05  FILLER                     PIC X(4).
002580
002590       PROCEDURE DIVISION.
002600      *
002610       A010-MAIN-LINE.
002620           PERFORM B010-INITIALIZE-RUN.
002630           PERFORM C010-READ-MOVEMENT.
002640           PERFORM D010-PROCESS-ONE-MOVEMENT THRU D010-EXIT
002650               UNTIL WS-EOF.
002660           PERFORM Z900-END-RTN.
002670           STOP RUN.
002680      *
002690       B010-INITIALIZE-RUN.
002700           ACCEPT WS-SYS-DATE FROM DATE.
002710           ACCEPT WS-SYS-TIME FROM TIME.
002720           IF WS-SYS-YY < 50
002730               COMPUTE WS-CURR-CCYY = 2000 + WS-SYS-YY
002740           ELSE
002750               COMPUTE WS-CURR-CCYY = 1900 + WS-SYS-YY.
002760           MOVE WS-SYS-MM TO WS-CURR-MM.
002770           MOVE WS-SYS-DD TO WS-CURR-DD.
002780           MOVE WS-CURR-CCYY TO WS-CUR-YYYY.
002790           MOVE WS-SYS-MM    TO WS-CUR-MO.
002800           MOVE WS-SYS-DD    TO WS-CUR-DA.
002810           MOVE WS-SYS-HH    TO WS-CUR-HH.
002820           MOVE WS-SYS-MI    TO WS-CUR-MI.
002830           MOVE WS-SYS-SS    TO WS-CUR-SS.
002840           PERFORM B020-CALC-LAST-DAY-OF-MONTH.
002850           PERFORM B030-INIT-TOTALS-TABLE.
002860           OPEN INPUT BA-MASTER-FILE.
002870           PERFORM B040-LOAD-ACCOUNT-INDEX THRU B040-EXIT.
002880           OPEN INPUT MV-LEDGER-FILE.
002890           PERFORM B050-LOAD-MOVEMENT-HISTORY THRU B050-EXIT.
002900           CLOSE MV-LEDGER-FILE.
002910           OPEN EXTEND MV-LEDGER-FILE.
002920           OPEN INPUT MV-IN-FILE.
002930           OPEN OUTPUT MV-REPORT-FILE.
002940      *
002950       B020-CALC-LAST-DAY-OF-MONTH.
002960           MOVE WS-MONTH-LEN (WS-CURR-MM) TO WS-LAST-DAY-OF-MONTH.
002970           IF WS-CURR-MM = 02
002980               DIVIDE WS-CURR-CCYY BY 4 GIVING WS-LEAP-TEST
002990                   REMAINDER WS-LEAP-TEST
003000               IF WS-LEAP-TEST = ZERO
003010                   MOVE 29 TO WS-LAST-DAY-OF-MONTH
003020                   DIVIDE WS-CURR-CCYY BY 100 GIVING WS-LEAP-TEST
003030                       REMAINDER WS-LEAP-TEST
003040                   IF WS-LEAP-TEST = ZERO
003050                       MOVE 28 TO WS-LAST-DAY-OF-MONTH
003060                       DIVIDE WS-CURR-CCYY BY 400 GIVING WS-LEAP-TEST
003070                           REMAINDER WS-LEAP-TEST
003080                       IF WS-LEAP-TEST = ZERO
003090                           MOVE 29 TO WS-LAST-DAY-OF-MONTH.
003100      *
003110       B030-INIT-TOTALS-TABLE.
003120           PERFORM B031-ZERO-ONE-TOTAL
003130               VARYING MV-TIDX FROM 1 BY 1 UNTIL MV-TIDX > MV-TOT-MAX.
003140      *
003150       B031-ZERO-ONE-TOTAL.
003160           MOVE SPACES TO MV-TOT-ACCOUNT (MV-TIDX)
003170                           MV-TOT-TYPE (MV-TIDX).
003180           MOVE ZERO TO MV-TOT-COUNT (MV-TIDX)
003190                         MV-TOT-AMOUNT (MV-TIDX)
003200                         MV-TOT-COMMISSION (MV-TIDX).
003210      *
003220       B040-LOAD-ACCOUNT-INDEX.
003230           MOVE 1 TO BA-RRN.
003240       B041-LOAD-ACCOUNT-LOOP.
003250           READ BA-MASTER-FILE AT END
003260               GO TO B040-EXIT.
003270           ADD 1 TO BA-INDEX-COUNT.
003280           IF BA-INDEX-COUNT > 2000
003290               DISPLAY 'BA1200 INDEX TABLE FULL - SEE SETMV3000'
003300                   UPON CRT
003310               GO TO B040-EXIT.
003320           MOVE BA1200-ID TO BA-IDX-ID (BA-INDEX-COUNT).
003330           MOVE BA-RRN     TO BA-IDX-RRN (BA-INDEX-COUNT).
003340           ADD 1 TO BA-RRN.
003350           GO TO B041-LOAD-ACCOUNT-LOOP.
003360       B040-EXIT.
003370           EXIT.
003380      *
003390       B050-LOAD-MOVEMENT-HISTORY.
003400       B051-LOAD-HISTORY-LOOP.
003410           READ MV-LEDGER-FILE INTO MV1100-REC AT END
003420               GO TO B050-EXIT.
003430      *    REJECTED LEDGER ENTRIES NEVER POSTED - THEY MUST NOT COUNT
003440      *    AGAINST THE MONTHLY LIMIT OR DAILY COMMISSION THRESHOLD.
003450           IF MV1100-WAS-ACCEPTED
003460              AND MV-HIST-COUNT < MV-HIST-MAX
003470               ADD 1 TO MV-HIST-COUNT
003480               MOVE MV1100-ID-BANK-ACCOUNT TO
003490                       MV-HIST-ACCOUNT (MV-HIST-COUNT)
003500               MOVE MV1100-DATE-YYYY TO
003510                       MV-HIST-YYYY (MV-HIST-COUNT)
003520               MOVE MV1100-DATE-MO TO
003530                       MV-HIST-MO (MV-HIST-COUNT)
003540               MOVE MV1100-DATE-DA TO
003550                       MV-HIST-DA (MV-HIST-COUNT)
003560               MOVE MV1100-TYPE-MOVEMENT TO
003570                       MV-HIST-TYPE (MV-HIST-COUNT)
003580           END-IF.
003590           GO TO B051-LOAD-HISTORY-LOOP.
003600       B050-EXIT.
003610           EXIT.
003620      *
003630       C010-READ-MOVEMENT.
003640           READ MV-IN-FILE AT END
003650               MOVE 'Y' TO WS-EOF-SW
003660               GO TO C010-EXIT.
003670           ADD 1 TO WS-REC-CTR.
003680           MOVE MVIN-REC TO MV1100-REC.
003690       C010-EXIT.
003700           EXIT.
003710      *
003720       D010-PROCESS-ONE-MOVEMENT.
003730           MOVE 'N' TO WS-REJECT-SW.
003740           MOVE 'N' TO WS-ACCOUNT-FOUND-SW.
003750           MOVE 'N' TO WS-XFER-ACCOUNT-FOUND-SW.
003760           MOVE 'N' TO WS-COMMISSION-BEARING-SW.
003770           MOVE ZERO TO WS-COMMISSION-WORK.
003780           PERFORM E010-LOOKUP-ACCOUNT.
003790           IF NOT WS-ACCOUNT-FOUND
003800               PERFORM F900-REJECT-MOVEMENT
003810               GO TO D010-READ-NEXT.
003820           PERFORM E100-READ-ACCOUNT-RECORD.
003830           IF BA1200-IS-FIXED-TERM
003840               PERFORM E200-FIXED-TERM-EDIT THRU E200-EXIT
003850           ELSE
003860               PERFORM E300-MONTHLY-LIMIT-EDIT
003870               IF NOT WS-MOVEMENT-REJECTED
003880                   PERFORM E400-DAILY-COMMISSION-EDIT
003890               END-IF
003900           END-IF.
003910           IF WS-MOVEMENT-REJECTED
003920               PERFORM F900-REJECT-MOVEMENT
003930               GO TO D010-READ-NEXT.
003940           PERFORM F100-POST-MOVEMENT.
003950           IF WS-MOVEMENT-REJECTED
003960               PERFORM F900-REJECT-MOVEMENT
003970               GO TO D010-READ-NEXT.
003980           PERFORM F800-ACCEPT-MOVEMENT.
003990       D010-READ-NEXT.
004000           PERFORM C010-READ-MOVEMENT.
004010       D010-EXIT.
004020           EXIT.
004030      *
004040       E010-LOOKUP-ACCOUNT.
004050           MOVE ZERO TO WS-FOUND-SUB.
004060           PERFORM E011-SCAN-FOR-ACCOUNT
004070               VARYING WS-SUB FROM 1 BY 1
004080               UNTIL WS-SUB > BA-INDEX-COUNT
004090                  OR WS-FOUND-SUB NOT = ZERO.
004100           IF WS-FOUND-SUB NOT = ZERO
004110               MOVE 'Y' TO WS-ACCOUNT-FOUND-SW.
004120      *
004130       E011-SCAN-FOR-ACCOUNT.
004140           IF BA-IDX-ID (WS-SUB) = MV1100-ID-BANK-ACCOUNT
004150               MOVE WS-SUB TO WS-FOUND-SUB.
004160      *
004170       E100-READ-ACCOUNT-RECORD.
004180           MOVE BA-IDX-RRN (WS-FOUND-SUB) TO BA-RRN.
004190           READ BA-MASTER-FILE
004200               INVALID KEY
004210                   MOVE 'N' TO WS-ACCOUNT-FOUND-SW.
004220      *
004230       E200-FIXED-TERM-EDIT.
004240      *    PAYMENT DAY IS THE LESSER OF THE EXPIRATION-DATE AND THE
004250      *    LAST DAY OF THE CURRENT MONTH - NO FUNCTION MIN IN THIS
004260      *    COMPILER, SO WE TEST IT OUT LONGHAND.
004270           IF BA1200-EXPIRATION-DATE < WS-LAST-DAY-OF-MONTH
004280               MOVE BA1200-EXPIRATION-DATE TO WS-PAYMENT-DAY
004290           ELSE
004300               MOVE WS-LAST-DAY-OF-MONTH TO WS-PAYMENT-DAY.
004310           IF WS-CURR-DD NOT = WS-PAYMENT-DAY
004320               MOVE 'Y' TO WS-REJECT-SW
004330               MOVE 'NOT FIXED TERM PAYMENT DAY' TO MV1100-REJECT-REASON
004340               GO TO E200-EXIT.
004350           MOVE ZERO TO WS-TODAY-ANY-COUNT.
004360           PERFORM E210-COUNT-TODAY-ANY
004370               VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > MV-HIST-COUNT.
004380           IF WS-TODAY-ANY-COUNT NOT = ZERO
004390               MOVE 'Y' TO WS-REJECT-SW
004400               MOVE 'FIXED TERM ALREADY POSTED TODAY' TO
004410                       MV1100-REJECT-REASON.
004420       E200-EXIT.
004430           EXIT.
004440      *
004450       E210-COUNT-TODAY-ANY.
004460           IF MV-HIST-ACCOUNT (WS-SUB) = MV1100-ID-BANK-ACCOUNT
004470              AND MV-HIST-YYYY (WS-SUB) = WS-CUR-YYYY
004480              AND MV-HIST-MO (WS-SUB)   = WS-CUR-MO
004490              AND MV-HIST-DA (WS-SUB)   = WS-CUR-DA
004500               ADD 1 TO WS-TODAY-ANY-COUNT.
004510      *
004520       E300-MONTHLY-LIMIT-EDIT.
004530           MOVE ZERO TO WS-MONTH-COUNT.
004540           PERFORM E310-COUNT-THIS-MONTH
004550               VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > MV-HIST-COUNT.
004560           IF BA1200-IS-SAVING
004570              AND WS-MONTH-COUNT >= BA1200-LIMIT-MOVEMENTS
004580               MOVE 'Y' TO WS-REJECT-SW
004590               MOVE 'LIMIT OF MOVEMENTS EXCEEDED' TO
004600                       MV1100-REJECT-REASON.
004610      *
004620       E310-COUNT-THIS-MONTH.
004630           IF MV-HIST-ACCOUNT (WS-SUB) = MV1100-ID-BANK-ACCOUNT
004640              AND MV-HIST-YYYY (WS-SUB) = WS-CUR-YYYY
004650              AND MV-HIST-MO (WS-SUB)   = WS-CUR-MO
004660              AND MV-HIST-TYPE (WS-SUB) NOT = 'TRANSFER'
004670               ADD 1 TO WS-MONTH-COUNT.
004680      *
004690       E400-DAILY-COMMISSION-EDIT.
004700           MOVE ZERO TO WS-DAY-COUNT.
004710           PERFORM E410-COUNT-TODAY
004720               VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > MV-HIST-COUNT.
004730           IF WS-DAY-COUNT >= BA1200-MAX-TRANSACTIONS
004740               MOVE 'Y' TO WS-COMMISSION-BEARING-SW
004750               PERFORM E420-CALC-COMMISSION THRU E420-EXIT.
004760      *
004770       E410-COUNT-TODAY.
004780           IF MV-HIST-ACCOUNT (WS-SUB) = MV1100-ID-BANK-ACCOUNT
004790              AND MV-HIST-YYYY (WS-SUB) = WS-CUR-YYYY
004800              AND MV-HIST-MO (WS-SUB)   = WS-CUR-MO
004810              AND MV-HIST-DA (WS-SUB)   = WS-CUR-DA
004820              AND MV-HIST-TYPE (WS-SUB) NOT = 'TRANSFER'
004830               ADD 1 TO WS-DAY-COUNT.
004840      *
004850       E420-CALC-COMMISSION.
004860      *    NUMBERS.REDONDEAR EQUIVALENT - HALF-UP TO 2 DECIMALS VIA
004870      *    THE ROUNDED PHRASE ON A V99 RECEIVING FIELD.
004880           COMPUTE WS-COMMISSION-WORK ROUNDED =
004890               MV1100-AMOUNT * BA1200-COMMISSION-PCT.
004900           IF MV1100-IS-WITHDRAWAL OR MV1100-IS-TRANSFER
004910               COMPUTE WS-AVAIL-AFTER-COMM =
004920                   BA1200-BALANCE - (MV1100-AMOUNT + WS-COMMISSION-WORK)
004930               IF WS-AVAIL-AFTER-COMM < ZERO
004940                   MOVE 'Y' TO WS-REJECT-SW
004950                   MOVE 'INSUFFICIENT BALANCE AFTER COMMISSION' TO
004960                           MV1100-REJECT-REASON
004970                   GO TO E420-EXIT.
004980           SUBTRACT WS-COMMISSION-WORK FROM BA1200-BALANCE.
004990           MOVE WS-COMMISSION-WORK TO MV1100-COMMISSION-AMOUNT.
005000       E420-EXIT.
005010           EXIT.
005020      *
005030       F100-POST-MOVEMENT.
005040           EVALUATE TRUE
005050               WHEN MV1100-IS-DEPOSIT
005060                   PERFORM F110-POST-DEPOSIT
005070               WHEN MV1100-IS-WITHDRAWAL
005080                   PERFORM F120-POST-WITHDRAWAL THRU F120-EXIT
005090               WHEN MV1100-IS-TRANSFER
005100                   PERFORM F130-POST-TRANSFER THRU F130-EXIT
005110               WHEN OTHER
005120                   MOVE 'Y' TO WS-REJECT-SW
005130                   MOVE 'UNSUPPORTED MOVEMENT TYPE' TO
005140                           MV1100-REJECT-REASON
005150           END-EVALUATE.
005160      *
005170       F110-POST-DEPOSIT.
005180           ADD MV1100-AMOUNT TO BA1200-BALANCE.
005190           PERFORM F300-REWRITE-ACCOUNT.
005200      *
005210       F120-POST-WITHDRAWAL.
005220           IF BA1200-BALANCE < MV1100-AMOUNT
005230               MOVE 'Y' TO WS-REJECT-SW
005240               MOVE 'INSUFFICIENT BALANCE' TO MV1100-REJECT-REASON
005250               GO TO F120-EXIT.
005260           SUBTRACT MV1100-AMOUNT FROM BA1200-BALANCE.
005270           PERFORM F300-REWRITE-ACCOUNT.
005280       F120-EXIT.
005290           EXIT.
005300      *
005310       F130-POST-TRANSFER.
005320      *    BA1200-REC STILL HOLDS THE ORIGIN ACCOUNT (AND ANY
005330      *    COMMISSION ALREADY CHARGED AGAINST IT BY E420) - SNAPSHOT
005340      *    IT BEFORE THE DESTINATION LOOKUP OVERLAYS BA1200-REC.
005350           MOVE BA-RRN TO WS-ORIGIN-RRN.
005360           MOVE BA1200-REC TO BAORG-REC.
005370           PERFORM E010-LOOKUP-ACCOUNT-XFER.
005380           IF NOT WS-XFER-ACCOUNT-FOUND
005390               MOVE 'Y' TO WS-REJECT-SW
005400               MOVE 'TRANSFER ACCOUNT DOES NOT EXIST' TO
005410                       MV1100-REJECT-REASON
005420               GO TO F130-EXIT.
005430           MOVE BA-RRN TO WS-DEST-RRN.
005440           MOVE BA1200-REC TO BADST-REC.
005450           IF BAORG-BALANCE < MV1100-AMOUNT
005460               MOVE 'Y' TO WS-REJECT-SW
005470               MOVE 'INSUFFICIENT BALANCE' TO MV1100-REJECT-REASON
005480               GO TO F130-EXIT.
005490           PERFORM F140-GENERATE-XFER-ID.
005500           SUBTRACT MV1100-AMOUNT FROM BAORG-BALANCE.
005510           ADD MV1100-AMOUNT TO BADST-BALANCE.
005520           MOVE WS-ORIGIN-RRN TO BA-RRN.
005530           MOVE BAORG-REC TO BA1200-REC.
005540           PERFORM F300-REWRITE-ACCOUNT.
005550           MOVE WS-DEST-RRN TO BA-RRN.
005560           MOVE BADST-REC TO BA1200-REC.
005570           PERFORM F300-REWRITE-ACCOUNT.
005580       F130-EXIT.
005590           EXIT.
005600      *
005610       E010-LOOKUP-ACCOUNT-XFER.
005620           MOVE ZERO TO WS-FOUND-SUB.
005630           PERFORM E012-SCAN-FOR-XFER-ACCOUNT
005640               VARYING WS-SUB FROM 1 BY 1
005650               UNTIL WS-SUB > BA-INDEX-COUNT
005660                  OR WS-FOUND-SUB NOT = ZERO.
005670           IF WS-FOUND-SUB NOT = ZERO
005680               MOVE 'Y' TO WS-XFER-ACCOUNT-FOUND-SW
005690               MOVE BA-IDX-RRN (WS-FOUND-SUB) TO BA-RRN
005700               READ BA-MASTER-FILE
005710                   INVALID KEY
005720                       MOVE 'N' TO WS-XFER-ACCOUNT-FOUND-SW.
005730      *
005740       E012-SCAN-FOR-XFER-ACCOUNT.
005750           IF BA-IDX-ID (WS-SUB) = MV1100-ID-BANK-ACCT-XFER
005760               MOVE WS-SUB TO WS-FOUND-SUB.
005770      *
005780       F140-GENERATE-XFER-ID.
005790           ADD 1 TO WS-GEN-SEQ.
005800           MOVE SPACES TO MV1100-ID-TRANSFER.
005810           STRING 'XFER' WS-CURR-CCYY WS-CURR-MM WS-CURR-DD
005820                  WS-GEN-SEQ
005830               DELIMITED BY SIZE INTO MV1100-ID-TRANSFER.
005840      *
005850      *    A POSTED TRANSFER WRITES THREE LEDGER RECORDS - THE ORIGINAL
005860      *    TRANSFER RECORD ITSELF (WRITTEN BY F800 AS USUAL) PLUS A
005870      *    WITHDRAWAL LEG AGAINST THE ORIGIN ACCOUNT AND A DEPOSIT LEG
005880      *    AGAINST THE DESTINATION ACCOUNT, BOTH CARRYING THE SAME
005890      *    ID-TRANSFER SO THE PAIR CAN BE MATCHED BACK UP ON AN AUDIT.
005900       F150-WRITE-XFER-LEGS.
005910           MOVE MV1100-DATE              TO MVLEG-DATE.
005920           MOVE MV1100-DESCRIPTION       TO MVLEG-DESCRIPTION.
005930           MOVE MV1100-ID-TRANSFER       TO MVLEG-ID-TRANSFER.
005940           MOVE 'A'                      TO MVLEG-REJECT-SW.
005950           MOVE SPACES                   TO MVLEG-REJECT-REASON
005960                                             MVLEG-ID-BANK-ACCT-XFER.
005970      *    THE ORIGIN (WITHDRAWAL) LEG CARRIES THE COMMISSION THAT WAS
005980      *    ACTUALLY CHARGED AGAINST THE ORIGIN ACCOUNT; THE DESTINATION
005990      *    (DEPOSIT) LEG IS ALWAYS COMMISSION-FREE.
006000           MOVE MV1100-COMMISSION-AMOUNT TO MVLEG-COMMISSION-AMOUNT.
006010           MOVE SPACES TO MVLEG-ID.
006020           STRING MV1100-ID-TRANSFER DELIMITED BY SPACE
006030                  '-W'                  DELIMITED BY SIZE
006040               INTO MVLEG-ID.
006050           MOVE 'WITHDRAWAL'             TO MVLEG-TYPE-MOVEMENT.
006060           MOVE MV1100-AMOUNT            TO MVLEG-AMOUNT.
006070           MOVE MV1100-ID-BANK-ACCOUNT   TO MVLEG-ID-BANK-ACCOUNT.
006080           MOVE MVLEG-REC TO MVLG-REC.
006090           WRITE MVLG-REC.
006100           PERFORM F151-ADD-XFER-LEG-HISTORY.
006110           MOVE ZERO                     TO MVLEG-COMMISSION-AMOUNT.
006120           MOVE SPACES TO MVLEG-ID.
006130           STRING MV1100-ID-TRANSFER DELIMITED BY SPACE
006140                  '-D'                  DELIMITED BY SIZE
006150               INTO MVLEG-ID.
006160           MOVE 'DEPOSIT'                TO MVLEG-TYPE-MOVEMENT.
006170           MOVE MV1100-ID-BANK-ACCT-XFER TO MVLEG-ID-BANK-ACCOUNT.
006180           MOVE MVLEG-REC TO MVLG-REC.
006190           WRITE MVLG-REC.
006200           PERFORM F151-ADD-XFER-LEG-HISTORY.
006210      *
006220      *    EACH LEG IS ITSELF A POSTED NON-TRANSFER MOVEMENT AND MUST
006230      *    COUNT TOWARD THAT ACCOUNT'S MONTHLY-LIMIT / DAILY-COMMISSION
006240      *    CHECKS FOR THE REST OF THIS RUN, THE SAME WAY IT WILL ONCE
006250      *    B050-LOAD-MOVEMENT-HISTORY RELOADS THE LEDGER NEXT RUN.
006260       F151-ADD-XFER-LEG-HISTORY.
006270           IF MV-HIST-COUNT < MV-HIST-MAX
006280               ADD 1 TO MV-HIST-COUNT
006290               MOVE MVLEG-ID-BANK-ACCOUNT TO
006300                       MV-HIST-ACCOUNT (MV-HIST-COUNT)
006310               MOVE WS-CUR-YYYY TO MV-HIST-YYYY (MV-HIST-COUNT)
006320               MOVE WS-CUR-MO   TO MV-HIST-MO (MV-HIST-COUNT)
006330               MOVE WS-CUR-DA   TO MV-HIST-DA (MV-HIST-COUNT)
006340               MOVE MVLEG-TYPE-MOVEMENT TO
006350                       MV-HIST-TYPE (MV-HIST-COUNT).
006360      *
006370       F300-REWRITE-ACCOUNT.
006380           REWRITE BA1200-REC
006390               INVALID KEY
006400                   DISPLAY 'REWRITE FAILED FOR ACCT ' BA1200-ID
006410                       UPON CRT.
006420      *
006430       F800-ACCEPT-MOVEMENT.
006440           MOVE 'A' TO MV1100-REJECT-SW.
006450           ADD 1 TO WS-ACCEPT-CTR.
006460           PERFORM F810-ADD-HISTORY-ENTRY.
006470           PERFORM F820-ADD-TO-TOTALS.
006480           MOVE MV1100-REC TO MVLG-REC.
006490           WRITE MVLG-REC.
006500           IF MV1100-IS-TRANSFER
006510               PERFORM F150-WRITE-XFER-LEGS.
006520      *
006530       F810-ADD-HISTORY-ENTRY.
006540           IF MV-HIST-COUNT < MV-HIST-MAX
006550               ADD 1 TO MV-HIST-COUNT
006560               MOVE MV1100-ID-BANK-ACCOUNT TO
006570                       MV-HIST-ACCOUNT (MV-HIST-COUNT)
006580               MOVE WS-CUR-YYYY TO MV-HIST-YYYY (MV-HIST-COUNT)
006590               MOVE WS-CUR-MO   TO MV-HIST-MO (MV-HIST-COUNT)
006600               MOVE WS-CUR-DA   TO MV-HIST-DA (MV-HIST-COUNT)
006610               MOVE MV1100-TYPE-MOVEMENT TO
006620                       MV-HIST-TYPE (MV-HIST-COUNT).
006630      *
006640       F820-ADD-TO-TOTALS.
006650           MOVE ZERO TO WS-FOUND-SUB.
006660           PERFORM F821-SCAN-TOTALS-TABLE
006670               VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > MV-TOT-MAX
006680                  OR WS-FOUND-SUB NOT = ZERO.
006690           IF WS-FOUND-SUB = ZERO
006700               PERFORM F822-FIND-EMPTY-TOTAL-SLOT
006710                   VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > MV-TOT-MAX
006720                      OR WS-FOUND-SUB NOT = ZERO.
006730           IF WS-FOUND-SUB = ZERO
006740               DISPLAY 'TOTALS TABLE FULL - LINE DROPPED' UPON CRT
006750               GO TO F820-EXIT.
006760           IF MV-TOT-ACCOUNT (WS-FOUND-SUB) = SPACES
006770               MOVE MV1100-ID-BANK-ACCOUNT TO
006780                       MV-TOT-ACCOUNT (WS-FOUND-SUB)
006790               MOVE MV1100-TYPE-MOVEMENT TO
006800                       MV-TOT-TYPE (WS-FOUND-SUB).
006810           ADD 1 TO MV-TOT-COUNT (WS-FOUND-SUB).
006820           ADD MV1100-AMOUNT TO MV-TOT-AMOUNT (WS-FOUND-SUB).
006830           ADD MV1100-COMMISSION-AMOUNT TO
006840                   MV-TOT-COMMISSION (WS-FOUND-SUB).
006850       F820-EXIT.
006860           EXIT.
006870      *
006880       F821-SCAN-TOTALS-TABLE.
006890           IF MV-TOT-ACCOUNT (WS-SUB) = MV1100-ID-BANK-ACCOUNT
006900                   AND MV-TOT-TYPE (WS-SUB) = MV1100-TYPE-MOVEMENT
006910               MOVE WS-SUB TO WS-FOUND-SUB.
006920      *
006930       F822-FIND-EMPTY-TOTAL-SLOT.
006940           IF MV-TOT-ACCOUNT (WS-SUB) = SPACES
006950               MOVE WS-SUB TO WS-FOUND-SUB.
006960      *
006970       F900-REJECT-MOVEMENT.
006980           MOVE 'R' TO MV1100-REJECT-SW.
006990           ADD 1 TO WS-REJECT-CTR.
007000           PERFORM G010-ADD-TO-REJECT-TABLE.
007010           MOVE MV1100-REC TO MVLG-REC.
007020           WRITE MVLG-REC.
007030      *
007040       G010-ADD-TO-REJECT-TABLE.
007050           MOVE ZERO TO WS-FOUND-SUB.
007060           PERFORM G011-SCAN-REJECT-TABLE
007070               VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 8.
007080           IF WS-FOUND-SUB = ZERO
007090               PERFORM G012-FIND-EMPTY-REJECT-SLOT
007100                   VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 8
007110                      OR WS-FOUND-SUB NOT = ZERO.
007120           IF WS-FOUND-SUB NOT = ZERO
007130               IF MV-REJ-REASON (WS-FOUND-SUB) = SPACES
007140                   MOVE MV1100-REJECT-REASON TO
007150                           MV-REJ-REASON (WS-FOUND-SUB).
007160           IF WS-FOUND-SUB NOT = ZERO
007170               ADD 1 TO MV-REJ-COUNT (WS-FOUND-SUB).
007180      *
007190       G011-SCAN-REJECT-TABLE.
007200           IF MV-REJ-REASON (WS-SUB) = MV1100-REJECT-REASON
007210               MOVE WS-SUB TO WS-FOUND-SUB.
007220      *
007230       G012-FIND-EMPTY-REJECT-SLOT.
007240           IF MV-REJ-REASON (WS-SUB) = SPACES
007250               MOVE WS-SUB TO WS-FOUND-SUB.
007260      *
007270       Z900-END-RTN.
007280           PERFORM Z910-PRINT-MOVEMENTS-REPORT.
007290           CLOSE MV-IN-FILE MV-LEDGER-FILE BA-MASTER-FILE
007300                 MV-REPORT-FILE.
007310           DISPLAY 'SETMV3000 - RECORDS READ    ' WS-REC-CTR
007320               UPON CRT.
007330           DISPLAY 'SETMV3000 - ACCEPTED         ' WS-ACCEPT-CTR
007340               UPON CRT.
007350           DISPLAY 'SETMV3000 - REJECTED         ' WS-REJECT-CTR
007360               UPON CRT.
007370      *
007380       Z910-PRINT-MOVEMENTS-REPORT.
007390           MOVE 'SETMV3000  -  MOVEMENTS CONTROL REPORT' TO
007400                   MV-RPT-TEXT.
007410           WRITE MV-RPT-LINE.
007420           MOVE SPACES TO MV-RPT-TEXT.
007430           STRING 'ACCOUNT-ID               TYPE          COUNT'
007440                  '       AMOUNT     COMMISSION'
007450               DELIMITED BY SIZE INTO MV-RPT-TEXT.
007460           WRITE MV-RPT-LINE.
007470           MOVE ZERO TO WS-GRAND-COUNT WS-GRAND-AMOUNT
007480                         WS-GRAND-COMMISSION.
007490           PERFORM Z911-PRINT-ONE-TYPE-GROUP
007500               VARYING WS-RPT-TYPE-IDX FROM 1 BY 1
007510               UNTIL WS-RPT-TYPE-IDX > 4.
007520           PERFORM Z915-PRINT-GRAND-TOTAL-LINE.
007530           PERFORM Z920-PRINT-REJECT-LINES
007540               VARYING MV-RIDX FROM 1 BY 1 UNTIL MV-RIDX > 8.
007550      *
007560      *    OUTER LOOP - ONE TYPE FROM THE FIXED LIST - DRIVES AN INNER
007570      *    SCAN OF THE WHOLE TOTALS TABLE SO THE REPORT GROUPS BY
007580      *    TYPE-MOVEMENT NO MATTER WHAT ORDER THE TABLE WAS BUILT IN.
007590       Z911-PRINT-ONE-TYPE-GROUP.
007600           PERFORM Z912-PRINT-MATCHING-LINE
007610               VARYING MV-TIDX FROM 1 BY 1 UNTIL MV-TIDX > MV-TOT-MAX.
007620      *
007630       Z912-PRINT-MATCHING-LINE.
007640           IF MV-TOT-COUNT (MV-TIDX) NOT = ZERO
007650                   AND MV-TOT-TYPE (MV-TIDX) =
007660                       WS-RPT-TYPE-ENTRY (WS-RPT-TYPE-IDX)
007670               MOVE MV-TOT-ACCOUNT (MV-TIDX)    TO WS-RPT-ACCOUNT
007680               MOVE MV-TOT-TYPE (MV-TIDX)       TO WS-RPT-TYPE
007690               MOVE MV-TOT-COUNT (MV-TIDX)      TO WS-RPT-COUNT
007700               MOVE MV-TOT-AMOUNT (MV-TIDX)     TO WS-RPT-AMOUNT
007710               MOVE MV-TOT-COMMISSION (MV-TIDX) TO WS-RPT-COMMISSION
007720               MOVE SPACES TO MV-RPT-TEXT
007730               STRING WS-RPT-ACCOUNT ' ' WS-RPT-TYPE ' ' WS-RPT-COUNT
007740                      ' ' WS-RPT-AMOUNT ' ' WS-RPT-COMMISSION
007750                   DELIMITED BY SIZE INTO MV-RPT-TEXT
007760               WRITE MV-RPT-LINE
007770               ADD MV-TOT-COUNT (MV-TIDX)      TO WS-GRAND-COUNT
007780               ADD MV-TOT-AMOUNT (MV-TIDX)     TO WS-GRAND-AMOUNT
007790               ADD MV-TOT-COMMISSION (MV-TIDX) TO WS-GRAND-COMMISSION.
007800      *
007810       Z915-PRINT-GRAND-TOTAL-LINE.
007820           MOVE WS-GRAND-COUNT      TO WS-RPT-COUNT.
007830           MOVE WS-GRAND-AMOUNT     TO WS-RPT-AMOUNT.
007840           MOVE WS-GRAND-COMMISSION TO WS-RPT-COMMISSION.
007850           MOVE SPACES TO MV-RPT-TEXT.
007860           STRING 'TOTAL ALL TYPES          ' WS-RPT-COUNT
007870                  ' ' WS-RPT-AMOUNT ' ' WS-RPT-COMMISSION
007880               DELIMITED BY SIZE INTO MV-RPT-TEXT.
007890           WRITE MV-RPT-LINE.
007900      *
007910       Z920-PRINT-REJECT-LINES.
007920           IF MV-REJ-REASON (MV-RIDX) NOT = SPACES
007930               MOVE SPACES TO MV-RPT-TEXT
007940               STRING 'REJECTED - ' MV-REJ-REASON (MV-RIDX) ' - '
007950                      MV-REJ-COUNT (MV-RIDX)
007960                   DELIMITED BY SIZE INTO MV-RPT-TEXT
007970               WRITE MV-RPT-LINE.
