000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.  SETCN3200.
000120       AUTHOR.      L K MAVIS.
000130       INSTALLATION. CNP BATCH SYSTEMS - CREDIT PRODUCTS ACCOUNTING.
000140       DATE-WRITTEN. 01/30/1988.
000150       DATE-COMPILED.
000160       SECURITY.     COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000170      *****************************************************************
000180      * SETCN3200 - NIGHTLY / ON-DEMAND CONSUMPTION POSTING RUN.
000190      * READS THE CREDIT CARD CONSUMPTION FEED, VALIDATES EACH
000200      * CHARGE AGAINST THE CARD'S AVAILABLE-BALANCE, DEFAULTS THE
000210      * BILLING MONTH/YEAR FROM THE CONSUMPTION DATE WHEN THE FEED
000220      * LEAVES THEM BLANK, POSTS THE CHARGE AND APPENDS IT TO THE
000230      * LEDGER.  PRODUCES THE END OF RUN CONSUMPTIONS CONTROL REPORT.
000240      *****************************************************************
000250      * CHANGE LOG
000260      * 880130 RGH  INITIAL VERSION OF NIGHTLY CONSUMPTION RUN TKT 1212
000270      * 930311 LKM  SWITCHED CARD MASTER TO RELATIVE, IN-MEMORY
000280      *             INDEX TABLE REPLACES OLD ISAM CALLS        TKT 2219
000290      * 960805 DWC  ADDED REJECT REASON TABLE + CONTROL REPORT
000300      * 990118 DWC  Y2K - BILLING-YEAR DEFAULT CONFIRMED 4-DIGIT
000310      * 021107 PBT  WIDENED CARD INDEX TABLE TO 2000 ENTRIES
000320      *****************************************************************
000330       ENVIRONMENT DIVISION.
000340       CONFIGURATION SECTION.
000350       SPECIAL-NAMES.
000360           CONSOLE IS CRT
000370           C01 IS TOP-OF-FORM
000380           CLASS CN-DIGIT-CLASS IS '0' THRU '9'.
000390       INPUT-OUTPUT SECTION.
000400       FILE-CONTROL.
000410           SELECT CN-IN-FILE ASSIGN TO "CNIN"
000420               ORGANIZATION IS LINE SEQUENTIAL
000430               FILE STATUS IS CN-IN-FST.
000440           SELECT CN-LEDGER-FILE ASSIGN TO "CNLEDGER"
000450               ORGANIZATION IS LINE SEQUENTIAL
000460               FILE STATUS IS CN-LG-FST.
000470           SELECT CC-MASTER-FILE ASSIGN TO "CCCARD"
000480               ORGANIZATION IS RELATIVE
000490               ACCESS MODE IS RANDOM
000500               RELATIVE KEY IS CC-RRN
000510               FILE STATUS IS CC-FST.
000520           SELECT CN-REPORT-FILE ASSIGN TO "CNRPT"
000530               ORGANIZATION IS LINE SEQUENTIAL
000540               FILE STATUS IS CN-RP-FST.
000550
000560       DATA DIVISION.
000570       FILE SECTION.
000580       FD  CN-IN-FILE
000590           LABEL RECORD STANDARD.
000600       COPY "cn1500.cbl" REPLACING ==CN1500== BY ==CNIN==.
000610
000620       FD  CN-LEDGER-FILE
000630           LABEL RECORD STANDARD.
000640       COPY "cn1500.cbl" REPLACING ==CN1500== BY ==CNLG==.
000650
000660       FD  CC-MASTER-FILE
000670           LABEL RECORD STANDARD.
000680       COPY "cc1300.cbl".
000690
000700       FD  CN-REPORT-FILE
000710           LABEL RECORD STANDARD.
000720       01  CN-RPT-LINE.
000730           05  CN-RPT-TEXT                PIC X(78).
000740           05  FILLER                     PIC X(2).
000750
000760       WORKING-STORAGE SECTION.
000770       COPY "cn1500.cbl".
000780
000790       01  WS-FILE-STATUSES.
000800           05  CN-IN-FST                  PIC X(2).
000810           05  CN-LG-FST                  PIC X(2).
000820           05  CC-FST                     PIC X(2).
000830           05  CN-RP-FST                  PIC X(2).
000840           05  FILLER                     PIC X(8).
000850
000860       01  WS-SWITCHES.
000870           05  WS-EOF-SW                  PIC X(1) VALUE 'N'.
000880               88  WS-EOF                 VALUE 'Y'.
000890           05  WS-CARD-FOUND-SW           PIC X(1) VALUE 'N'.
000900               88  WS-CARD-FOUND          VALUE 'Y'.
000910           05  WS-REJECT-SW               PIC X(1) VALUE 'N'.
000920               88  WS-CONSUMPTION-REJECTED VALUE 'Y'.
000930           05  UPSI-0-RERUN-SW            PIC X(1) VALUE '0'.
000940           05  FILLER                     PIC X(12).
000950
000960       01  WS-COUNTERS.
000970           05  WS-REC-CTR                 PIC 9(7) COMP VALUE ZERO.
000980           05  WS-ACCEPT-CTR              PIC 9(7) COMP VALUE ZERO.
000990           05  WS-REJECT-CTR              PIC 9(7) COMP VALUE ZERO.
001000           05  WS-SUB                     PIC 9(5) COMP VALUE ZERO.
001010           05  WS-FOUND-SUB               PIC 9(5) COMP VALUE ZERO.
001020           05  FILLER                     PIC X(10).
001030
001040       01  WS-AMOUNT-WORK-AREA.
001050           05  WS-AMOUNT-WORK             PIC S9(9)V99 COMP-3 VALUE 0.
001060           05  WS-AMOUNT-WORK-R REDEFINES WS-AMOUNT-WORK
001070                                          PIC S9(11) COMP-3.
001080           05  WS-NEW-AVAILABLE           PIC S9(9)V99 COMP-3 VALUE 0.
001090           05  WS-NEW-AVAILABLE-R REDEFINES WS-NEW-AVAILABLE
001100                                          PIC S9(11) COMP-3.
001110           05  FILLER                     PIC X(6).
001120
001130       01  CC-INDEX-AREA.
001140           05  CC-INDEX-COUNT             PIC 9(5) COMP VALUE ZERO.
001150           05  CC-INDEX-TABLE OCCURS 2000 TIMES
001160                       INDEXED BY CC-IDX.
001170               10  CC-IDX-ID              PIC X(24).
001180               10  CC-IDX-RRN             PIC 9(6) COMP.
001190           05  FILLER                     PIC X(6).
001200
001210       01  CC-RRN-AREA.
001220           05  CC-RRN                     PIC 9(6) COMP VALUE ZERO.
001230           05  FILLER                     PIC X(4).
001240
001250      *    TOTALS ARE KEPT ONE LINE PER CREDIT CARD SO THE CONTROL
001260      *    REPORT CAN SHOW THE BREAKDOWN BY CREDIT-CARD-ID.
001270       01  CN-TOTALS-AREA.
001280           05  CN-TOTALS-TABLE OCCURS 40 TIMES
001290                       INDEXED BY CN-TIDX.
001300               10  CN-TOT-CARD-ID         PIC X(24).
001310               10  CN-TOT-COUNT           PIC 9(7) COMP-3.
001320               10  CN-TOT-AMOUNT          PIC S9(11)V99 COMP-3.
001330               10  CN-TOT-AMOUNT-R REDEFINES CN-TOT-AMOUNT
001340                                          PIC S9(13) COMP-3.
001350           05  CN-TOT-MAX                 PIC 9(5) COMP VALUE 40.
001360           05  FILLER                     PIC X(4).
001370
001380       01  CN-REJECT-AREA.
001390           05  CN-REJECT-TABLE OCCURS 8 TIMES
001400                       INDEXED BY CN-RIDX.
001410               10  CN-REJ-REASON          PIC X(30).
001420               10  CN-REJ-COUNT           PIC 9(7) COMP-3.
001430           05  FILLER                     PIC X(4).
001440
001450       01  WS-GRAND-TOTALS.
001460           05  WS-GRAND-COUNT             PIC 9(7) COMP VALUE ZERO.
001470           05  WS-GRAND-AMOUNT            PIC S9(11)V99 COMP-3
001480                                              VALUE ZERO.
001490           05  FILLER                     PIC X(4).
001500
001510       01  WS-RPT-WORK.
001520           05  WS-RPT-CARD-ID             PIC X(24).
001530           05  WS-RPT-COUNT               PIC ZZZ,ZZ9.
001540           05  WS-RPT-AMOUNT              PIC Z,ZZZ,ZZ9.99.
001550           05  FILLER                     PIC X(6).
001560
001570       PROCEDURE DIVISION.
001580      *
001590       A010-MAIN-LINE.
001600           PERFORM B010-INITIALIZE-RUN.
001610           PERFORM C010-READ-CONSUMPTION.
001620           PERFORM D010-PROCESS-ONE-CONSUMPTION THRU D010-EXIT
001630               UNTIL WS-EOF.
001640           PERFORM Z900-END-RTN.
001650           STOP RUN.
001660      *
001670       B010-INITIALIZE-RUN.
001680           MOVE ZERO TO CN-TOT-COUNT CN-TOT-AMOUNT.
001690           OPEN INPUT CC-MASTER-FILE.
001700           PERFORM B020-LOAD-CC-INDEX THRU B020-EXIT.
001710           OPEN INPUT CN-IN-FILE.
001720           OPEN EXTEND CN-LEDGER-FILE.
001730           OPEN OUTPUT CN-REPORT-FILE.
001740      *
001750       B020-LOAD-CC-INDEX.
001760           MOVE 1 TO CC-RRN.
001770       B021-LOAD-CC-LOOP.
001780           READ CC-MASTER-FILE AT END
001790               GO TO B020-EXIT.
001800           ADD 1 TO CC-INDEX-COUNT.
001810           IF CC-INDEX-COUNT > 2000
001820               DISPLAY 'CC1300 INDEX TABLE FULL - SEE SETCN3200'
001830                   UPON CRT
001840               GO TO B020-EXIT.
001850           MOVE CC1300-ID TO CC-IDX-ID (CC-INDEX-COUNT).
001860           MOVE CC-RRN    TO CC-IDX-RRN (CC-INDEX-COUNT).
001870           ADD 1 TO CC-RRN.
001880           GO TO B021-LOAD-CC-LOOP.
001890       B020-EXIT.
001900           EXIT.
001910      *
001920       C010-READ-CONSUMPTION.
001930           READ CN-IN-FILE AT END
001940               MOVE 'Y' TO WS-EOF-SW
001950               GO TO C010-EXIT.
001960           ADD 1 TO WS-REC-CTR.
001970           MOVE CNIN-REC TO CN1500-REC.
001980       C010-EXIT.
001990           EXIT.
002000      *
002010       D010-PROCESS-ONE-CONSUMPTION.
002020           MOVE 'N' TO WS-REJECT-SW.
002030           MOVE 'N' TO WS-CARD-FOUND-SW.
002040           PERFORM E100-LOOKUP-CREDIT-CARD.
002050           IF NOT WS-CARD-FOUND
002060               MOVE 'Y' TO WS-REJECT-SW
002070               MOVE 'CREDIT CARD DOES NOT EXIST' TO
002080                       CN1500-REJECT-REASON
002090               PERFORM F900-REJECT-CONSUMPTION
002100               GO TO D010-READ-NEXT.
002110           MOVE CC-IDX-RRN (WS-FOUND-SUB) TO CC-RRN.
002120           READ CC-MASTER-FILE
002130               INVALID KEY
002140                   MOVE 'N' TO WS-CARD-FOUND-SW.
002150           IF NOT WS-CARD-FOUND
002160               MOVE 'Y' TO WS-REJECT-SW
002170               MOVE 'CREDIT CARD DOES NOT EXIST' TO
002180                       CN1500-REJECT-REASON
002190               PERFORM F900-REJECT-CONSUMPTION
002200               GO TO D010-READ-NEXT.
002210           PERFORM E200-VALIDATE-AVAILABLE-BAL.
002220           IF WS-CONSUMPTION-REJECTED
002230               PERFORM F900-REJECT-CONSUMPTION
002240               GO TO D010-READ-NEXT.
002250           PERFORM E300-DEFAULT-BILLING-PERIOD.
002260           PERFORM F100-POST-CONSUMPTION.
002270           PERFORM F800-ACCEPT-CONSUMPTION.
002280       D010-READ-NEXT.
002290           PERFORM C010-READ-CONSUMPTION.
002300       D010-EXIT.
002310           EXIT.
002320      *
002330       E100-LOOKUP-CREDIT-CARD.
002340           MOVE ZERO TO WS-FOUND-SUB.
002350           PERFORM E101-SCAN-CC-TABLE
002360               VARYING WS-SUB FROM 1 BY 1
002370               UNTIL WS-SUB > CC-INDEX-COUNT
002380                  OR WS-FOUND-SUB NOT = ZERO.
002390           IF WS-FOUND-SUB NOT = ZERO
002400               MOVE 'Y' TO WS-CARD-FOUND-SW.
002410      *
002420       E101-SCAN-CC-TABLE.
002430           IF CC-IDX-ID (WS-SUB) = CN1500-ID-CREDIT-CARD
002440               MOVE WS-SUB TO WS-FOUND-SUB.
002450      *
002460       E200-VALIDATE-AVAILABLE-BAL.
002470           IF CN1500-AMOUNT > CC1300-AVAILABLE-BALANCE
002480               MOVE 'Y' TO WS-REJECT-SW
002490               MOVE 'INSUFFICIENT AVAILABLE BALANCE' TO
002500                       CN1500-REJECT-REASON.
002510      *
002520      * WHEN THE FEED LEAVES BILLING-MONTH/YEAR BLANK, THE CHARGE
002530      * BILLS IN THE MONTH/YEAR OF THE CONSUMPTION DATE ITSELF.
002540      *
002550       E300-DEFAULT-BILLING-PERIOD.
002560           IF CN1500-BILLING-MONTH = ZERO
002570               MOVE CN1500-DATE-MO TO CN1500-BILLING-MONTH.
002580           IF CN1500-BILLING-YEAR = ZERO
002590               MOVE CN1500-DATE-YYYY TO CN1500-BILLING-YEAR.
002600      *
002610       F100-POST-CONSUMPTION.
002620           SUBTRACT CN1500-AMOUNT FROM CC1300-AVAILABLE-BALANCE.
002630           REWRITE CC1300-REC
002640               INVALID KEY
002650                   DISPLAY 'REWRITE FAILED FOR CARD ' CC1300-ID
002660                       UPON CRT.
002670      *
002680       F800-ACCEPT-CONSUMPTION.
002690           MOVE 'A' TO CN1500-REJECT-SW.
002700           MOVE 'N' TO CN1500-BILLED.
002710           ADD 1 TO WS-ACCEPT-CTR.
002720           PERFORM G100-ADD-TO-CARD-TOTALS.
002730           MOVE CN1500-REC TO CNLG-REC.
002740           WRITE CNLG-REC.
002750      *
002760       G100-ADD-TO-CARD-TOTALS.
002770           MOVE ZERO TO WS-FOUND-SUB.
002780           PERFORM G101-SCAN-TOTALS-TABLE
002790               VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > CN-TOT-MAX
002800                  OR WS-FOUND-SUB NOT = ZERO.
002810           IF WS-FOUND-SUB = ZERO
002820               PERFORM G102-FIND-EMPTY-TOTAL-SLOT
002830                   VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > CN-TOT-MAX
002840                      OR WS-FOUND-SUB NOT = ZERO.
002850           IF WS-FOUND-SUB = ZERO
002860               DISPLAY 'CARD TOTALS TABLE FULL - LINE DROPPED'
002870                   UPON CRT
002880               GO TO G100-EXIT.
002890           IF CN-TOT-CARD-ID (WS-FOUND-SUB) = SPACES
002900               MOVE CN1500-ID-CREDIT-CARD TO
002910                       CN-TOT-CARD-ID (WS-FOUND-SUB).
002920           ADD 1 TO CN-TOT-COUNT (WS-FOUND-SUB).
002930           ADD CN1500-AMOUNT TO CN-TOT-AMOUNT (WS-FOUND-SUB).
002940       G100-EXIT.
002950           EXIT.
002960      *
002970       G101-SCAN-TOTALS-TABLE.
002980           IF CN-TOT-CARD-ID (WS-SUB) = CN1500-ID-CREDIT-CARD
002990               MOVE WS-SUB TO WS-FOUND-SUB.
003000      *
003010       G102-FIND-EMPTY-TOTAL-SLOT.
003020           IF CN-TOT-CARD-ID (WS-SUB) = SPACES
003030               MOVE WS-SUB TO WS-FOUND-SUB.
003040      *
003050       F900-REJECT-CONSUMPTION.
003060           MOVE 'R' TO CN1500-REJECT-SW.
003070           ADD 1 TO WS-REJECT-CTR.
003080           PERFORM G010-ADD-TO-REJECT-TABLE.
003090           MOVE CN1500-REC TO CNLG-REC.
003100           WRITE CNLG-REC.
003110      *
003120       G010-ADD-TO-REJECT-TABLE.
003130           MOVE ZERO TO WS-FOUND-SUB.
003140           PERFORM G011-SCAN-REJECT-TABLE
003150               VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 8.
003160           IF WS-FOUND-SUB = ZERO
003170               PERFORM G012-FIND-EMPTY-REJECT-SLOT
003180                   VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 8
003190                      OR WS-FOUND-SUB NOT = ZERO.
003200           IF WS-FOUND-SUB NOT = ZERO
003210               IF CN-REJ-REASON (WS-FOUND-SUB) = SPACES
003220                   MOVE CN1500-REJECT-REASON TO
003230                           CN-REJ-REASON (WS-FOUND-SUB).
003240           IF WS-FOUND-SUB NOT = ZERO
003250               ADD 1 TO CN-REJ-COUNT (WS-FOUND-SUB).
003260      *
003270       G011-SCAN-REJECT-TABLE.
003280           IF CN-REJ-REASON (WS-SUB) = CN1500-REJECT-REASON
003290               MOVE WS-SUB TO WS-FOUND-SUB.
003300      *
003310       G012-FIND-EMPTY-REJECT-SLOT.
003320           IF CN-REJ-REASON (WS-SUB) = SPACES
003330               MOVE WS-SUB TO WS-FOUND-SUB.
003340      *
003350       Z900-END-RTN.
003360           PERFORM Z910-PRINT-CONSUMPTIONS-REPORT.
003370           CLOSE CN-IN-FILE CN-LEDGER-FILE CC-MASTER-FILE
003380                 CN-REPORT-FILE.
003390           DISPLAY 'SETCN3200 - RECORDS READ    ' WS-REC-CTR
003400               UPON CRT.
003410           DISPLAY 'SETCN3200 - ACCEPTED        ' WS-ACCEPT-CTR
003420               UPON CRT.
003430           DISPLAY 'SETCN3200 - REJECTED        ' WS-REJECT-CTR
003440               UPON CRT.
003450      *
003460       Z910-PRINT-CONSUMPTIONS-REPORT.
003470           MOVE 'SETCN3200  -  CONSUMPTIONS CONTROL REPORT' TO
003480                   CN-RPT-TEXT.
003490           WRITE CN-RPT-LINE.
003500           MOVE SPACES TO CN-RPT-TEXT.
003510           STRING 'CREDIT-CARD-ID           COUNT       AMOUNT'
003520               DELIMITED BY SIZE INTO CN-RPT-TEXT.
003530           WRITE CN-RPT-LINE.
003540           MOVE ZERO TO WS-GRAND-COUNT WS-GRAND-AMOUNT.
003550           PERFORM Z911-PRINT-ONE-CARD-LINE
003560               VARYING CN-TIDX FROM 1 BY 1 UNTIL CN-TIDX > CN-TOT-MAX.
003570           PERFORM Z915-PRINT-GRAND-TOTAL-LINE.
003580           PERFORM Z920-PRINT-REJECT-LINES
003590               VARYING CN-RIDX FROM 1 BY 1 UNTIL CN-RIDX > 8.
003600      *
003610       Z911-PRINT-ONE-CARD-LINE.
003620           IF CN-TOT-COUNT (CN-TIDX) NOT = ZERO
003630               MOVE CN-TOT-CARD-ID (CN-TIDX) TO WS-RPT-CARD-ID
003640               MOVE CN-TOT-COUNT (CN-TIDX)   TO WS-RPT-COUNT
003650               MOVE CN-TOT-AMOUNT (CN-TIDX)  TO WS-RPT-AMOUNT
003660               MOVE SPACES TO CN-RPT-TEXT
003670               STRING WS-RPT-CARD-ID ' ' WS-RPT-COUNT ' ' WS-RPT-AMOUNT
003680                   DELIMITED BY SIZE INTO CN-RPT-TEXT
003690               WRITE CN-RPT-LINE
003700               ADD CN-TOT-COUNT (CN-TIDX)  TO WS-GRAND-COUNT
003710               ADD CN-TOT-AMOUNT (CN-TIDX) TO WS-GRAND-AMOUNT.
003720      *
003730       Z915-PRINT-GRAND-TOTAL-LINE.
003740           MOVE WS-GRAND-COUNT  TO WS-RPT-COUNT.
003750           MOVE WS-GRAND-AMOUNT TO WS-RPT-AMOUNT.
003760           MOVE SPACES TO CN-RPT-TEXT.
003770           STRING 'TOTAL ALL CARDS          ' WS-RPT-COUNT ' '
003780                  WS-RPT-AMOUNT
003790               DELIMITED BY SIZE INTO CN-RPT-TEXT.
003800           WRITE CN-RPT-LINE.
003810      *
003820       Z920-PRINT-REJECT-LINES.
003830           IF CN-REJ-REASON (CN-RIDX) NOT = SPACES
003840               MOVE SPACES TO CN-RPT-TEXT
003850               STRING 'REJECTED - ' CN-REJ-REASON (CN-RIDX) ' - '
003860                      CN-REJ-COUNT (CN-RIDX)
003870                   DELIMITED BY SIZE INTO CN-RPT-TEXT
003880               WRITE CN-RPT-LINE.
